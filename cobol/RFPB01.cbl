000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    RFPB01.
000120 AUTHOR.        R VENKATESAN.
000130 INSTALLATION.  SURYA CABLE WORKS LTD - MIS DEPT.
000140 DATE-WRITTEN.  03/18/1991.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL COMMERCIAL USE ONLY.
000170*--------------------------------------------------------------*
000180*                                                                *
000190*      RFPB01 - RFP BID PREPARATION RUN DRIVER                  *
000200*                                                                *
000210*      READS THE INCOMING RFPs, DRIVES QUALIFICATION, TECHNICAL *
000220*      MATCHING, PRICING, ADVISORY AND BID CONSOLIDATION FOR     *
000230*      EACH ONE, AND PRODUCES THE SKU/PRICE/BID EXTRACT FILES    *
000240*      AND THE BID REPORT.  THIS IS THE ONLY PROGRAM IN THE      *
000250*      SUITE THAT OWNS FILES - EVERYTHING ELSE IS A CALLED       *
000260*      SUBPROGRAM WORKING ENTIRELY OFF THE LINKAGE INTERFACE.    *
000270*                                                                *
000280*--------------------------------------------------------------*
000290*
000300*    AMENDMENT HISTORY
000310*    DATE       BY   REQUEST       DESCRIPTION
000320*    --------   ---  -----------   -----------------------------
000330*    03/18/91   RV   CR-1091       ORIGINAL PROGRAM
000340*    11/05/93   SI   CR-1388       QUALIFICATION LOGIC MOVED OUT
000350*                                  TO RFPB03, TEST-PRICE LOOKUP
000360*                                  MOVED OUT TO RFPB06
000370*    08/30/94   AD   CR-1502       RETRY LOOP MOVED OUT TO RFPB05,
000380*                                  WAS INLINE HERE AND HARD TO
000390*                                  FOLLOW WITH THE REPORT LOGIC
000400*    02/17/96   SI   CR-1655       PRICING-CONSTRAINT CHECK ADDED
000410*                                  (EVERY LINE GRAND TOTAL > 0)
000420*    06/14/98   AD   CR-1912-Y2K   DUE-DATE AND SYSTEM-DATE
000430*                                  ARITHMETIC REVIEWED - ALL
000440*                                  JULIAN CONVERSION IS DONE IN
000450*                                  RFPB02 WITH 4-DIGIT YEARS,
000460*                                  NO CHANGE REQUIRED HERE
000470*    09/09/01   PN   CR-2240       ADVISORY MODULE (RFPB07) WIRED
000480*                                  IN, COMPETITIVE METRICS LINE
000490*                                  ADDED TO THE RUN TRAILER
000500*    09/09/01   PN   CR-2240       RUN ERROR COUNTER ADDED - MORE
000510*                                  THAN 3 ACCUMULATED PRICING
000520*                                  ERRORS ON ONE RFP NOW FORCES
000530*                                  A DECLINE REGARDLESS OF RISK
000531*    03/11/04   AD   CR-2471       0850 WAS WRITING A SEL-RECORD
000532*                                  FOR EVERY LOADED LINE EVEN WHEN
000533*                                  QUALIFICATION FAILED THE RFP
000534*                                  BEFORE TECH-MATCH EVER RAN -
000535*                                  GUARDED ON WS-RFP-IS-FAILED
000536*                                  SO ONLY MATCHED LINES GO OUT
000540*
000550***************************************************************
000560*    DESCRIPTION
000570*
000580* Reads RFP-HEADERS sequentially.  For each header: loads that
000590* RFP's product lines from RFP-LINES, calls RFPB03 to qualify
000600* the RFP and score its commercial risk, calls RFPB05 to run
000610* the technical-match retry loop against the catalog held in
000620* WS-CAT-AREA, calls RFPB06 once per matched line to price it
000630* against the TEST-PRICES table held in WS-TST-AREA, calls
000640* RFPB07 for the strategic advisory figures, consolidates the
000650* bid, reaches a final approve/escalate/decline decision, and
000660* writes the SKU-OUT/PRICE-OUT/BID-OUT extract records and the
000670* BID-REPORT block for the RFP.  Control totals are accumulated
000680* throughout and printed as the run trailer.
000690*
000700***************************************************************
000710*    FILES
000720*
000730*         OEM-CATALOG   IN  - LOADED ONCE INTO WS-CAT-AREA
000740*         RFP-HEADERS   IN  - DRIVER FILE, READ SEQUENTIALLY
000750*         RFP-LINES     IN  - READ IN RFP-ID GROUPS
000760*         TEST-PRICES   IN  - LOADED ONCE INTO WS-TST-AREA
000770*         SKU-OUT       OUT - SELECTED-SKU RECORDS
000780*         PRICE-OUT     OUT - PRICING RESULT RECORDS
000790*         BID-OUT       OUT - CONSOLIDATED BID RECORDS
000800*         BID-REPORT    OUT - HUMAN-READABLE BID REPORT
000810*
000820***************************************************************
000830*    COPYBOOKS
000840*
000850*         RFPBW01 THRU RFPBW09 - SEE INDIVIDUAL COPYBOOK BANNERS
000860*
000870***************************************************************
000880*    CALLS
000890*
000900*         RFPB03 - SALES QUALIFICATION (WRAPS RFPB02)
000910*         RFPB05 - TECHNICAL MATCH RETRY LOOP (WRAPS RFPB04)
000920*         RFPB06 - LME-INDEXED LINE PRICING
000930*         RFPB07 - BUSINESS ADVISORY / STRATEGIC ROI
000940*
000950***************************************************************
000960*
000970 ENVIRONMENT DIVISION.
000980 CONFIGURATION SECTION.
000990 SOURCE-COMPUTER. IBM-370.
001000 OBJECT-COMPUTER. IBM-370.
001010 SPECIAL-NAMES.
001020     C01 IS TOP-OF-FORM
001030     CLASS VALID-YES-NO-FLAG IS 'Y' 'N'
001040     UPSI-0 ON  STATUS IS RFPB01-TRACE-ON
001050     UPSI-0 OFF STATUS IS RFPB01-TRACE-OFF.
001060 INPUT-OUTPUT SECTION.
001070 FILE-CONTROL.
001080     SELECT OEM-CATALOG   ASSIGN TO OEMCAT
001090         FILE STATUS IS WS-CAT-FILE-STATUS.
001100     SELECT RFP-HEADERS   ASSIGN TO RFPHDR
001110         FILE STATUS IS WS-HDR-FILE-STATUS.
001120     SELECT RFP-LINES     ASSIGN TO RFPLIN
001130         FILE STATUS IS WS-LIN-FILE-STATUS.
001140     SELECT TEST-PRICES   ASSIGN TO TSTPRC
001150         FILE STATUS IS WS-TST-FILE-STATUS.
001160     SELECT SKU-OUT       ASSIGN TO SKUOUT
001170         FILE STATUS IS WS-SKU-FILE-STATUS.
001180     SELECT PRICE-OUT     ASSIGN TO PRCOUT
001190         FILE STATUS IS WS-PRC-FILE-STATUS.
001200     SELECT BID-OUT       ASSIGN TO BIDOUT
001210         FILE STATUS IS WS-BID-FILE-STATUS.
001220     SELECT BID-REPORT    ASSIGN TO BIDRPT
001230         FILE STATUS IS WS-RPT-FILE-STATUS.
001240*
001250 DATA DIVISION.
001260 FILE SECTION.
001270*
001280 FD  OEM-CATALOG
001290     LABEL RECORDS ARE STANDARD
001300     RECORDING MODE IS F.
001310 01  CATALOG-IN-RECORD.
001320     05  CI-SKU-ID                  PIC X(16).
001330     05  CI-MATERIAL                PIC X(10).
001340     05  CI-INSULATION              PIC X(06).
001350     05  CI-CORES                   PIC 9(02).
001360     05  CI-SIZE-MM2                PIC 9(04).
001370     05  CI-VOLTAGE-KV              PIC 9(02)V9(02).
001380     05  CI-BASE-PRICE              PIC 9(07)V99.
001390     05  CI-METAL-WEIGHT            PIC 9(05)V99.
001400     05  CI-CERT-COUNT              PIC 9(01).
001410     05  CI-CERTS OCCURS 5 TIMES    PIC X(12).
001420     05  FILLER                     PIC X(41).
001430*
001440 FD  RFP-HEADERS
001450     LABEL RECORDS ARE STANDARD
001460     RECORDING MODE IS F.
001470 01  HEADER-IN-RECORD.
001480     05  HI-RFP-ID                  PIC X(16).
001490     05  HI-RFP-TITLE               PIC X(50).
001500     05  HI-CLIENT-NAME             PIC X(40).
001510     05  HI-DUE-DATE                PIC X(10).
001520     05  HI-BID-BOND-REQUIRED       PIC X(01).
001530     05  HI-BID-BOND-VALUE          PIC 9(09)V99.
001540     05  HI-LD-CLAUSE               PIC X(01).
001550     05  HI-PERF-BOND-PCT           PIC 9(03)V99.
001560     05  HI-TEST-REQ-COUNT          PIC 9(01).
001570     05  HI-TEST-REQS OCCURS 5 TIMES
001580                                    PIC X(35).
001590     05  HI-PRODUCT-LINE-COUNT      PIC 9(02).
001600     05  FILLER                     PIC X(08).
001610*
001620 FD  RFP-LINES
001630     LABEL RECORDS ARE STANDARD
001640     RECORDING MODE IS F.
001650 01  LINE-IN-RECORD.
001660     05  LI-RFP-ID                  PIC X(16).
001670     05  LI-LINE-NO                 PIC 9(03).
001680     05  LI-QUANTITY-M              PIC 9(07).
001690     05  LI-REQ-MATERIAL            PIC X(10).
001700     05  LI-REQ-INSULATION          PIC X(06).
001710     05  LI-REQ-CORES               PIC 9(02).
001720     05  LI-REQ-SIZE-MM2            PIC 9(04).
001730     05  LI-REQ-VOLTAGE-KV          PIC 9(02)V9(02).
001740     05  FILLER                     PIC X(28).
001750*
001760 FD  TEST-PRICES
001770     LABEL RECORDS ARE STANDARD
001780     RECORDING MODE IS F.
001790 01  TESTPRICE-IN-RECORD.
001800     05  TI-TEST-NAME               PIC X(35).
001810     05  TI-TEST-COST               PIC 9(07)V99.
001820     05  FILLER                     PIC X(16).
001830*
001840 FD  SKU-OUT
001850     LABEL RECORDS ARE STANDARD
001860     RECORDING MODE IS F.
001870 COPY RFPBW06.
001880*
001890 FD  PRICE-OUT
001900     LABEL RECORDS ARE STANDARD
001910     RECORDING MODE IS F.
001920 COPY RFPBW07.
001930*
001940 FD  BID-OUT
001950     LABEL RECORDS ARE STANDARD
001960     RECORDING MODE IS F.
001970 COPY RFPBW08.
001980*
001990 FD  BID-REPORT
002000     LABEL RECORDS ARE STANDARD
002010     RECORDING MODE IS F.
002020 01  BID-REPORT-REC                 PIC X(132).
002030*
002040 WORKING-STORAGE SECTION.
002050*
002060 01  WS-PROGRAM-NAME                PIC X(32)
002070     VALUE 'RFPB01 WORKING STORAGE BEGINS  '.
002080*
002081 77  WS-TRACE-REC-CTR               PIC 9(05)     COMP VALUE ZERO.
002082*
002090 COPY RFPBW01.
002100 COPY RFPBW02.
002110 COPY RFPBW03.
002120 COPY RFPBW04.
002130 COPY RFPBW05.
002140 COPY RFPBW09.
002150*
002160 01  WS-FILE-STATUS-AREA.
002170     05  WS-CAT-FILE-STATUS         PIC X(02).
002180         88  WS-CAT-FILE-OK              VALUE '00'.
002190         88  WS-CAT-FILE-EOF              VALUE '10'.
002200     05  WS-HDR-FILE-STATUS         PIC X(02).
002210         88  WS-HDR-FILE-OK               VALUE '00'.
002220         88  WS-HDR-FILE-EOF              VALUE '10'.
002230     05  WS-LIN-FILE-STATUS         PIC X(02).
002240         88  WS-LIN-FILE-OK               VALUE '00'.
002250         88  WS-LIN-FILE-EOF              VALUE '10'.
002260     05  WS-TST-FILE-STATUS         PIC X(02).
002270         88  WS-TST-FILE-OK               VALUE '00'.
002280         88  WS-TST-FILE-EOF              VALUE '10'.
002290     05  WS-SKU-FILE-STATUS         PIC X(02).
002300     05  WS-PRC-FILE-STATUS         PIC X(02).
002310     05  WS-BID-FILE-STATUS         PIC X(02).
002320     05  WS-RPT-FILE-STATUS         PIC X(02).
002330     05  FILLER                     PIC X(08) VALUE SPACES.
002340*
002350 01  WS-RUN-SWITCHES.
002360     05  WS-HDR-EOF-SW              PIC X(01)     VALUE 'N'.
002370         88  WS-NO-MORE-HEADERS          VALUE 'Y'.
002380     05  WS-LIN-EOF-SW              PIC X(01)     VALUE 'N'.
002390         88  WS-NO-MORE-LINES            VALUE 'Y'.
002400     05  WS-LIN-PENDING-SW          PIC X(01)     VALUE 'N'.
002410         88  WS-LIN-BUFFER-PENDING       VALUE 'Y'.
002420     05  FILLER                     PIC X(07) VALUE SPACES.
002430*
002440 01  WS-RFP-WORK-SWITCHES.
002450     05  WS-RFP-FAILED-SW           PIC X(01)     VALUE 'N'.
002460         88  WS-RFP-IS-FAILED            VALUE 'Y'.
002470     05  WS-TECH-COMPLY-SW          PIC X(01)     VALUE 'N'.
002480         88  WS-TECH-IS-COMPLIANT        VALUE 'Y'.
002490     05  WS-PRICING-OK-SW           PIC X(01)     VALUE 'N'.
002500         88  WS-PRICING-IS-OK            VALUE 'Y'.
002510     05  WS-HAS-BID-SW              PIC X(01)     VALUE 'N'.
002520         88  WS-RFP-HAS-BID              VALUE 'Y'.
002530     05  WS-RFP-ERROR-COUNT         PIC 9(02)     COMP.
002540     05  WS-LINE-NDX                PIC 9(02)     COMP.
002550     05  FILLER                     PIC X(07) VALUE SPACES.
002560*
002570 01  WS-RFP-RESULT-AREA.
002580     05  WS-SUM-OF-SMM              PIC 9(05)V99  COMP-3.
002590     05  WS-AVG-SMM                 PIC 9(03)V99  COMP-3.
002600     05  WS-LINES-PRICED-THIS-RFP   PIC 9(02)     COMP.
002610     05  WS-TOTAL-MATERIAL-COST     PIC 9(11)V99  COMP-3.
002620     05  WS-TOTAL-BID-VALUE         PIC 9(12)V99  COMP-3.
002630     05  WS-FINAL-DECISION          PIC X(08).
002640     05  WS-STATUS-TEXT             PIC X(30).
002650     05  FILLER                     PIC X(09) VALUE SPACES.
002660*
002670 01  WS-CONTROL-TOTALS.
002680     05  WS-TOT-RFPS-READ           PIC 9(05)     COMP.
002690     05  WS-TOT-APPROVED            PIC 9(05)     COMP.
002700     05  WS-TOT-ESCALATED           PIC 9(05)     COMP.
002710     05  WS-TOT-DECLINED            PIC 9(05)     COMP.
002720     05  WS-TOT-LINES-PRICED        PIC 9(05)     COMP.
002730     05  WS-TOT-APPROVED-VALUE      PIC 9(12)V99  COMP-3.
002740     05  FILLER                     PIC X(08) VALUE SPACES.
002750*
002760*    CALL INTERFACE AREAS
002770*
002780 01  WS-QUAL-CALL-AREA.
002790     05  WS-QC-DUE-DATE             PIC X(10).
002800     05  WS-QC-BOND-REQUIRED        PIC X(01).
002810     05  WS-QC-LD-CLAUSE            PIC X(01).
002820     05  WS-QC-PERF-BOND-PCT        PIC 9(03)V99.
002830     05  WS-QC-DAYS-REMAINING       PIC S9(05)    COMP.
002840     05  WS-QC-RISK-SCORE           PIC 9(02).
002850     05  WS-QC-RISK-LEVEL           PIC X(08).
002860     05  WS-QC-RECOMMEND            PIC X(45).
002870     05  WS-QC-QUALIFIED-FLAG       PIC X(01).
002880     05  WS-QC-FAILED-FLAG          PIC X(01).
002890         88  WS-QC-RFP-FAILED            VALUE 'Y'.
002900     05  FILLER                     PIC X(10).
002910*
002920 01  WS-MATCH-RESULT-AREA.
002930     05  WS-MR-COMPLIANT-FLAG       PIC X(01).
002940         88  WS-MR-IS-COMPLIANT          VALUE 'Y'.
002950     05  WS-MR-ATTEMPTS-USED        PIC 9(01).
002960     05  FILLER                     PIC X(08).
002970*
002980 01  WS-PRICE-SKU-AREA.
002990     05  WS-PS-MATERIAL             PIC X(10).
003000     05  WS-PS-METAL-WEIGHT         PIC 9(05)V99.
003010     05  WS-PS-BASE-PRICE           PIC 9(07)V99.
003020     05  WS-PS-QUANTITY-M           PIC 9(07).
003025     05  FILLER                     PIC X(05).
003030*
003040 01  WS-PRICE-HEADER-AREA.
003050     05  WS-PH-BOND-REQUIRED        PIC X(01).
003060     05  WS-PH-LD-CLAUSE            PIC X(01).
003070     05  WS-PH-BOND-VALUE           PIC 9(09)V99.
003080     05  WS-PH-TEST-REQ-COUNT       PIC 9(01).
003090     05  WS-PH-TEST-REQS OCCURS 5 TIMES
003100                                    PIC X(35).
003105     05  FILLER                     PIC X(05).
003110*
003120 01  WS-PRICE-RESULT-AREA.
003130     05  WS-PR-UNIT-PRICE           PIC 9(07)V99.
003140     05  WS-PR-MATERIAL-COST        PIC 9(11)V99.
003150     05  WS-PR-SERVICES-COST        PIC 9(09)V99.
003160     05  WS-PR-RISK-PREMIUM         PIC 9(09)V99.
003170     05  WS-PR-GRAND-TOTAL          PIC 9(11)V99.
003180     05  WS-PR-ERROR-FLAG           PIC X(01).
003190         88  WS-PR-BAD-TEST-NAME         VALUE 'Y'.
003200     05  FILLER                     PIC X(09).
003210*
003220 01  WS-ADVISORY-CALL-AREA.
003230     05  WS-AC-TOTAL-MATERIAL-COST  PIC 9(11)V99.
003240     05  WS-AC-TOTAL-BID-VALUE      PIC 9(12)V99.
003250     05  WS-AC-SAVINGS-USD          PIC 9(05)V99.
003260     05  WS-AC-SAVINGS-PCT          PIC 9(03)V9.
003270     05  WS-AC-PAYBACK-BIDS         PIC 9(03).
003280     05  WS-AC-SENS-TABLE OCCURS 5 TIMES
003290                      INDEXED BY WS-AC-SENS-IDX.
003300         10  WS-AC-SHIFT-PCT        PIC S9(03).
003310         10  WS-AC-NEW-RATE         PIC 9(05)V99.
003320         10  WS-AC-COST-IMPACT      PIC S9(09).
003330         10  WS-AC-NEW-BID-VALUE    PIC 9(12).
003340     05  FILLER                     PIC X(10).
003350*
003360 01  WS-PROGRAM-NAME-END             PIC X(32)
003370     VALUE 'RFPB01 WORKING STORAGE ENDS    '.
003380*
003390***************************************************************
003400 PROCEDURE DIVISION.
003410***************************************************************
003420*
003430 0000-MAIN-PROCESS.
003440     PERFORM 0100-INITIALIZE-RUN
003450         THRU 0100-INITIALIZE-RUN-EXIT.
003460     PERFORM 0200-PROCESS-ONE-RFP
003470         THRU 0200-PROCESS-ONE-RFP-EXIT
003480         UNTIL WS-NO-MORE-HEADERS.
003490     PERFORM 0900-TERMINATE-RUN
003500         THRU 0900-TERMINATE-RUN-EXIT.
003510     STOP RUN.
003520*
003530***************************************************************
003540*    OPEN FILES, LOAD THE CATALOG AND TEST-PRICE TABLES, PRIME
003550*    THE READ-AHEAD FOR HEADERS AND LINES
003560***************************************************************
003570 0100-INITIALIZE-RUN.
003580     MOVE ZERO TO WS-TOT-RFPS-READ WS-TOT-APPROVED
003590                  WS-TOT-ESCALATED WS-TOT-DECLINED
003600                  WS-TOT-LINES-PRICED WS-TOT-APPROVED-VALUE.
003610     OPEN INPUT  OEM-CATALOG RFP-HEADERS RFP-LINES TEST-PRICES.
003620     OPEN OUTPUT SKU-OUT PRICE-OUT BID-OUT BID-REPORT.
003630     IF NOT WS-CAT-FILE-OK
003640         DISPLAY 'RFPB01 - OEM-CATALOG OPEN FAILED, STATUS '
003641                 WS-CAT-FILE-STATUS
003650         GO TO 0100-ABEND-RUN
003660     END-IF.
003670     PERFORM 0110-LOAD-CATALOG-TABLE
003680         THRU 0119-LOAD-CATALOG-TABLE-EXIT.
003690     PERFORM 0120-LOAD-TEST-PRICE-TABLE
003700         THRU 0129-LOAD-TEST-PRICE-TABLE-EXIT.
003710     PERFORM 0130-READ-NEXT-HEADER
003720         THRU 0139-READ-NEXT-HEADER-EXIT.
003730     GO TO 0100-INITIALIZE-RUN-EXIT.
003740 0100-ABEND-RUN.
003750     MOVE 9 TO RETURN-CODE.
003760     STOP RUN.
003770 0100-INITIALIZE-RUN-EXIT.
003780     EXIT.
003790*
003800 0110-LOAD-CATALOG-TABLE.
003810     MOVE ZERO TO WS-CAT-MAX WS-TRACE-REC-CTR.
003820 0111-LOAD-CATALOG-LOOP.
003830     READ OEM-CATALOG INTO CATALOG-IN-RECORD.
003840     IF WS-CAT-FILE-EOF
003841         IF RFPB01-TRACE-ON
003842             DISPLAY 'RFPB01 - CATALOG ROWS LOADED: '
003843                     WS-TRACE-REC-CTR
003844         END-IF
003850         GO TO 0119-LOAD-CATALOG-TABLE-EXIT
003860     END-IF.
003865     ADD 1 TO WS-TRACE-REC-CTR.
003870     ADD 1 TO WS-CAT-MAX.
003880     SET WS-CAT-IDX TO WS-CAT-MAX.
003890     MOVE CI-SKU-ID       TO WS-CAT-SKU-ID(WS-CAT-IDX).
003900     MOVE CI-MATERIAL     TO WS-CAT-MATERIAL(WS-CAT-IDX).
003910     MOVE CI-INSULATION   TO WS-CAT-INSULATION(WS-CAT-IDX).
003920     MOVE CI-CORES        TO WS-CAT-CORES(WS-CAT-IDX).
003930     MOVE CI-SIZE-MM2     TO WS-CAT-SIZE-MM2(WS-CAT-IDX).
003940     MOVE CI-VOLTAGE-KV   TO WS-CAT-VOLTAGE-KV(WS-CAT-IDX).
003950     MOVE CI-BASE-PRICE   TO WS-CAT-BASE-PRICE(WS-CAT-IDX).
003960     MOVE CI-METAL-WEIGHT TO WS-CAT-METAL-WEIGHT(WS-CAT-IDX).
003970     MOVE CI-CERT-COUNT   TO WS-CAT-CERT-COUNT(WS-CAT-IDX).
003980     MOVE CI-CERTS(1)     TO WS-CAT-CERTS(WS-CAT-IDX, 1).
003990     MOVE CI-CERTS(2)     TO WS-CAT-CERTS(WS-CAT-IDX, 2).
004000     MOVE CI-CERTS(3)     TO WS-CAT-CERTS(WS-CAT-IDX, 3).
004010     MOVE CI-CERTS(4)     TO WS-CAT-CERTS(WS-CAT-IDX, 4).
004020     MOVE CI-CERTS(5)     TO WS-CAT-CERTS(WS-CAT-IDX, 5).
004030     GO TO 0111-LOAD-CATALOG-LOOP.
004040 0119-LOAD-CATALOG-TABLE-EXIT.
004050     EXIT.
004060*
004070 0120-LOAD-TEST-PRICE-TABLE.
004080     MOVE ZERO TO WS-TST-MAX.
004090 0121-LOAD-TEST-PRICE-LOOP.
004100     READ TEST-PRICES INTO TESTPRICE-IN-RECORD.
004110     IF WS-TST-FILE-EOF
004120         GO TO 0129-LOAD-TEST-PRICE-TABLE-EXIT
004130     END-IF.
004140     ADD 1 TO WS-TST-MAX.
004150     SET WS-TST-IDX TO WS-TST-MAX.
004160     MOVE TI-TEST-NAME TO WS-TST-TEST-NAME(WS-TST-IDX).
004170     MOVE TI-TEST-COST TO WS-TST-TEST-COST(WS-TST-IDX).
004180     GO TO 0121-LOAD-TEST-PRICE-LOOP.
004190 0129-LOAD-TEST-PRICE-TABLE-EXIT.
004200     EXIT.
004210*
004220 0130-READ-NEXT-HEADER.
004230     READ RFP-HEADERS INTO HEADER-IN-RECORD.
004240     IF WS-HDR-FILE-EOF
004250         SET WS-NO-MORE-HEADERS TO TRUE
004260     END-IF.
004270 0139-READ-NEXT-HEADER-EXIT.
004280     EXIT.
004290*
004300***************************************************************
004310*    ONE RFP, START TO FINISH
004320***************************************************************
004330 0200-PROCESS-ONE-RFP.
004340     ADD 1 TO WS-TOT-RFPS-READ.
004350     PERFORM 0210-MOVE-HEADER-TO-WORK
004360         THRU 0219-MOVE-HEADER-TO-WORK-EXIT.
004370     MOVE 'N' TO WS-RFP-FAILED-SW WS-TECH-COMPLY-SW
004380                 WS-PRICING-OK-SW WS-HAS-BID-SW.
004390     MOVE ZERO TO WS-RFP-ERROR-COUNT WS-LINES-PRICED-THIS-RFP
004400                  WS-TOTAL-MATERIAL-COST WS-TOTAL-BID-VALUE
004410                  WS-AVG-SMM.
004420*
004430     PERFORM 0300-LOAD-PRODUCT-LINES
004440         THRU 0300-LOAD-PRODUCT-LINES-EXIT.
004450     PERFORM 0400-QUALIFY-RFP
004460         THRU 0400-QUALIFY-RFP-EXIT.
004470     IF NOT WS-RFP-IS-FAILED AND WS-LIN-MAX = 0
004480         SET WS-RFP-IS-FAILED TO TRUE
004490     END-IF.
004500*
004510     IF NOT WS-RFP-IS-FAILED
004520         PERFORM 0500-TECH-MATCH-LINES
004530             THRU 0500-TECH-MATCH-LINES-EXIT
004540         IF WS-TECH-IS-COMPLIANT
004550             PERFORM 0600-PRICE-ALL-LINES
004560                 THRU 0600-PRICE-ALL-LINES-EXIT
004570             IF WS-PRICING-IS-OK
004580                 PERFORM 0650-RUN-ADVISORY
004590                     THRU 0650-RUN-ADVISORY-EXIT
004600             END-IF
004610         END-IF
004620     END-IF.
004630*
004680     PERFORM 0700-CONSOLIDATE-BID
004690         THRU 0700-CONSOLIDATE-BID-EXIT.
004700     PERFORM 0750-FINAL-DECISION
004710         THRU 0750-FINAL-DECISION-EXIT.
004720*
004730     PERFORM 0800-WRITE-RFP-REPORT-BLOCK
004740         THRU 0800-WRITE-RFP-REPORT-BLOCK-EXIT.
004750     PERFORM 0850-WRITE-OUTPUT-RECORDS
004760         THRU 0850-WRITE-OUTPUT-RECORDS-EXIT.
004770     PERFORM 0870-UPDATE-CONTROL-TOTALS
004780         THRU 0870-UPDATE-CONTROL-TOTALS-EXIT.
004790     PERFORM 0130-READ-NEXT-HEADER
004800         THRU 0139-READ-NEXT-HEADER-EXIT.
004810 0200-PROCESS-ONE-RFP-EXIT.
004820     EXIT.
004830*
004840 0210-MOVE-HEADER-TO-WORK.
004850     MOVE HI-RFP-ID             TO WS-HDR-RFP-ID.
004860     MOVE HI-RFP-TITLE          TO WS-HDR-RFP-TITLE.
004870     MOVE HI-CLIENT-NAME        TO WS-HDR-CLIENT-NAME.
004880     MOVE HI-DUE-DATE           TO WS-HDR-DUE-DATE.
004890     MOVE HI-BID-BOND-REQUIRED  TO WS-HDR-BID-BOND-REQUIRED.
004900     MOVE HI-BID-BOND-VALUE     TO WS-HDR-BID-BOND-VALUE.
004910     MOVE HI-LD-CLAUSE          TO WS-HDR-LD-CLAUSE.
004920     MOVE HI-PERF-BOND-PCT     TO WS-HDR-PERF-BOND-PCT.
004930     MOVE HI-TEST-REQ-COUNT     TO WS-HDR-TEST-REQ-COUNT.
004940     MOVE HI-TEST-REQS(1)       TO WS-HDR-TEST-REQS(1).
004950     MOVE HI-TEST-REQS(2)       TO WS-HDR-TEST-REQS(2).
004960     MOVE HI-TEST-REQS(3)       TO WS-HDR-TEST-REQS(3).
004970     MOVE HI-TEST-REQS(4)       TO WS-HDR-TEST-REQS(4).
004980     MOVE HI-TEST-REQS(5)       TO WS-HDR-TEST-REQS(5).
004990     MOVE HI-PRODUCT-LINE-COUNT TO WS-HDR-PRODUCT-LINE-COUNT.
005000 0219-MOVE-HEADER-TO-WORK-EXIT.
005010     EXIT.
005020*
005030***************************************************************
005040*    LOAD THIS RFP'S LINES.  RFP-LINES IS IN HEADER ORDER SO
005050*    THE NEXT WS-HDR-PRODUCT-LINE-COUNT RECORDS BELONG HERE; A
005060*    LINE BUFFER IS HELD ACROSS CALLS BECAUSE THE LAST LINE READ
005070*    FOR ONE RFP IS ALREADY THE FIRST LINE OF THE NEXT.
005080***************************************************************
005090 0300-LOAD-PRODUCT-LINES.
005100     MOVE ZERO TO WS-LIN-MAX.
005110     IF WS-HDR-PRODUCT-LINE-COUNT = 0
005120         GO TO 0300-LOAD-PRODUCT-LINES-EXIT
005130     END-IF.
005140     PERFORM 0310-LOAD-ONE-LINE
005150         THRU 0319-LOAD-ONE-LINE-EXIT
005160         VARYING WS-LINE-NDX FROM 1 BY 1
005170         UNTIL WS-LINE-NDX > WS-HDR-PRODUCT-LINE-COUNT
005180         OR WS-NO-MORE-LINES.
005190 0300-LOAD-PRODUCT-LINES-EXIT.
005200     EXIT.
005210*
005220 0310-LOAD-ONE-LINE.
005230     READ RFP-LINES INTO LINE-IN-RECORD.
005240     IF WS-LIN-FILE-EOF
005250         SET WS-NO-MORE-LINES TO TRUE
005260         GO TO 0319-LOAD-ONE-LINE-EXIT
005270     END-IF.
005280     ADD 1 TO WS-LIN-MAX.
005290     SET WS-LIN-IDX TO WS-LIN-MAX.
005300     MOVE LI-LINE-NO           TO WS-LIN-LINE-NO(WS-LIN-IDX).
005310     MOVE LI-QUANTITY-M        TO WS-LIN-QUANTITY-M(WS-LIN-IDX).
005320     MOVE LI-REQ-MATERIAL      TO WS-LIN-REQ-MATERIAL(WS-LIN-IDX).
005330     MOVE LI-REQ-INSULATION    TO WS-LIN-REQ-INSULATION(WS-LIN-IDX).
005340     MOVE LI-REQ-CORES         TO WS-LIN-REQ-CORES(WS-LIN-IDX).
005350     MOVE LI-REQ-SIZE-MM2      TO WS-LIN-REQ-SIZE-MM2(WS-LIN-IDX).
005360     MOVE LI-REQ-VOLTAGE-KV    TO WS-LIN-REQ-VOLTAGE-KV(WS-LIN-IDX).
005370     MOVE SPACES               TO WS-LIN-BEST-SKU-ID(WS-LIN-IDX).
005380     MOVE ZERO TO WS-LIN-BEST-SMM(WS-LIN-IDX)
005390                  WS-LIN-MAT-SCORE(WS-LIN-IDX)
005400                  WS-LIN-CORES-SCORE(WS-LIN-IDX)
005410                  WS-LIN-SIZE-SCORE(WS-LIN-IDX)
005420                  WS-LIN-INSUL-SCORE(WS-LIN-IDX)
005430                  WS-LIN-RETRY-COUNT(WS-LIN-IDX).
005440 0319-LOAD-ONE-LINE-EXIT.
005450     EXIT.
005460*
005470***************************************************************
005480*    SALES QUALIFICATION / RISK ASSESSMENT
005490***************************************************************
005500 0400-QUALIFY-RFP.
005510     MOVE WS-HDR-DUE-DATE          TO WS-QC-DUE-DATE.
005520     MOVE WS-HDR-BID-BOND-REQUIRED TO WS-QC-BOND-REQUIRED.
005530     MOVE WS-HDR-LD-CLAUSE         TO WS-QC-LD-CLAUSE.
005540     MOVE WS-HDR-PERF-BOND-PCT     TO WS-QC-PERF-BOND-PCT.
005550*
005560     CALL 'RFPB03' USING WS-QUAL-CALL-AREA.
005570*
005580     IF WS-QC-RFP-FAILED
005590         SET WS-RFP-IS-FAILED TO TRUE
005600         MOVE 'RFP FAILED - INVALID DUE DATE' TO WS-STATUS-TEXT
005610     END-IF.
005620 0400-QUALIFY-RFP-EXIT.
005630     EXIT.
005640*
005650***************************************************************
005660*    TECHNICAL MATCH RETRY LOOP (RFPB05 / RFPB04)
005670***************************************************************
005680 0500-TECH-MATCH-LINES.
005690     CALL 'RFPB05' USING WS-CAT-AREA
005700                         WS-LIN-AREA
005710                         WS-MATCH-RESULT-AREA.
005720     IF WS-MR-IS-COMPLIANT
005730         SET WS-TECH-IS-COMPLIANT TO TRUE
005740     END-IF.
005750 0500-TECH-MATCH-LINES-EXIT.
005760     EXIT.
005770*
005780***************************************************************
005790*    PRICE EVERY MATCHED LINE (RFPB06)
005800***************************************************************
005810 0600-PRICE-ALL-LINES.
005820     MOVE WS-HDR-BID-BOND-REQUIRED TO WS-PH-BOND-REQUIRED.
005830     MOVE WS-HDR-LD-CLAUSE         TO WS-PH-LD-CLAUSE.
005840     MOVE WS-HDR-BID-BOND-VALUE    TO WS-PH-BOND-VALUE.
005850     MOVE WS-HDR-TEST-REQ-COUNT    TO WS-PH-TEST-REQ-COUNT.
005860     MOVE WS-HDR-TEST-REQS(1)      TO WS-PH-TEST-REQS(1).
005870     MOVE WS-HDR-TEST-REQS(2)      TO WS-PH-TEST-REQS(2).
005880     MOVE WS-HDR-TEST-REQS(3)      TO WS-PH-TEST-REQS(3).
005890     MOVE WS-HDR-TEST-REQS(4)      TO WS-PH-TEST-REQS(4).
005900     MOVE WS-HDR-TEST-REQS(5)      TO WS-PH-TEST-REQS(5).
005910     SET WS-PRICING-IS-OK TO TRUE.
005920     MOVE ZERO TO WS-SUM-OF-SMM.
005930     PERFORM 0610-PRICE-ONE-LINE
005940         THRU 0619-PRICE-ONE-LINE-EXIT
005950         VARYING WS-LIN-IDX FROM 1 BY 1
005960         UNTIL WS-LIN-IDX > WS-LIN-MAX.
005970     IF WS-LIN-MAX > 0
005980         COMPUTE WS-AVG-SMM ROUNDED = WS-SUM-OF-SMM / WS-LIN-MAX
005990     END-IF.
006000 0600-PRICE-ALL-LINES-EXIT.
006010     EXIT.
006020*
006030 0610-PRICE-ONE-LINE.
006040     SET WS-CAT-IDX TO 1.
006050     SEARCH WS-CAT-TABLE
006060         WHEN WS-CAT-SKU-ID(WS-CAT-IDX) =
006070              WS-LIN-BEST-SKU-ID(WS-LIN-IDX)
006080             CONTINUE
006090     END-SEARCH.
006100     MOVE WS-CAT-MATERIAL(WS-CAT-IDX)     TO WS-PS-MATERIAL.
006110     MOVE WS-CAT-METAL-WEIGHT(WS-CAT-IDX)  TO WS-PS-METAL-WEIGHT.
006120     MOVE WS-CAT-BASE-PRICE(WS-CAT-IDX)    TO WS-PS-BASE-PRICE.
006130     MOVE WS-LIN-QUANTITY-M(WS-LIN-IDX)    TO WS-PS-QUANTITY-M.
006140*
006150     CALL 'RFPB06' USING WS-PRICE-SKU-AREA
006160                         WS-PRICE-HEADER-AREA
006170                         WS-TST-AREA
006180                         WS-PRICE-RESULT-AREA.
006190*
006200     IF WS-PR-BAD-TEST-NAME
006210         ADD 1 TO WS-RFP-ERROR-COUNT
006220     END-IF.
006230     IF WS-PR-GRAND-TOTAL NOT > 0
006240         SET WS-PRICING-IS-OK TO FALSE
006250     END-IF.
006260     ADD 1 TO WS-LINES-PRICED-THIS-RFP.
006270     ADD WS-PR-MATERIAL-COST TO WS-TOTAL-MATERIAL-COST.
006280     ADD WS-PR-GRAND-TOTAL   TO WS-TOTAL-BID-VALUE.
006290     ADD WS-LIN-BEST-SMM(WS-LIN-IDX) TO WS-SUM-OF-SMM.
006300     MOVE WS-PR-UNIT-PRICE      TO WS-LIN-UNIT-PRICE(WS-LIN-IDX).
006301     MOVE WS-PR-MATERIAL-COST   TO WS-LIN-MATERIAL-COST(WS-LIN-IDX).
006302     MOVE WS-PR-SERVICES-COST   TO WS-LIN-SERVICES-COST(WS-LIN-IDX).
006303     MOVE WS-PR-RISK-PREMIUM    TO WS-LIN-RISK-PREMIUM(WS-LIN-IDX).
006304     MOVE WS-PR-GRAND-TOTAL     TO WS-LIN-GRAND-TOTAL(WS-LIN-IDX).
006310 0619-PRICE-ONE-LINE-EXIT.
006320     EXIT.
006330*
006340***************************************************************
006350*    STRATEGIC ADVISORY (RFPB07)
006360***************************************************************
006370 0650-RUN-ADVISORY.
006380     MOVE WS-TOTAL-MATERIAL-COST TO WS-AC-TOTAL-MATERIAL-COST.
006390     MOVE WS-TOTAL-BID-VALUE     TO WS-AC-TOTAL-BID-VALUE.
006400     CALL 'RFPB07' USING WS-ADVISORY-CALL-AREA.
006410 0650-RUN-ADVISORY-EXIT.
006420     EXIT.
006430*
006431 0660-SUM-LINE-SMM.
006432     ADD WS-LIN-BEST-SMM(WS-LIN-IDX) TO WS-SUM-OF-SMM.
006433 0669-SUM-LINE-SMM-EXIT.
006434     EXIT.
006435*
006440***************************************************************
006450*    CONSOLIDATE - AVERAGE SMM ALREADY HELD IN WS-AVG-SMM WHEN
006460*    PRICING RAN; WHEN TECHNICAL MATCH WAS NOT COMPLIANT WE
006470*    STILL AVERAGE WHATEVER BEST-SMM VALUES WERE FOUND SO THE
006480*    REPORT SHOWS HOW CLOSE THE RFP CAME.
006490***************************************************************
006500 0700-CONSOLIDATE-BID.
006510     IF WS-RFP-IS-FAILED
006520         GO TO 0700-CONSOLIDATE-BID-EXIT
006530     END-IF.
006540     IF NOT WS-TECH-IS-COMPLIANT
006550         MOVE ZERO TO WS-SUM-OF-SMM
006560         PERFORM 0660-SUM-LINE-SMM
006570             THRU 0669-SUM-LINE-SMM-EXIT
006580             VARYING WS-LIN-IDX FROM 1 BY 1
006590             UNTIL WS-LIN-IDX > WS-LIN-MAX
006600         IF WS-LIN-MAX > 0
006610             COMPUTE WS-AVG-SMM ROUNDED = WS-SUM-OF-SMM / WS-LIN-MAX
006620         END-IF
006630     END-IF.
006640     SET WS-RFP-HAS-BID TO TRUE.
006650 0700-CONSOLIDATE-BID-EXIT.
006660     EXIT.
006670*
006730***************************************************************
006740*    FINAL DECISION - ORDER OF TEST MATTERS, SEE SPEC
006750***************************************************************
006760 0750-FINAL-DECISION.
006770     EVALUATE TRUE
006780         WHEN WS-RFP-ERROR-COUNT > WS-MAX-RUN-ERRORS
006790             MOVE 'DECLINE ' TO WS-FINAL-DECISION
006800             MOVE 'DECLINED - TOO MANY PRICING ERRORS'
006810                                       TO WS-STATUS-TEXT
006820         WHEN NOT WS-RFP-HAS-BID
006830             MOVE 'DECLINE ' TO WS-FINAL-DECISION
006831             IF WS-STATUS-TEXT = SPACES
006832                 MOVE 'DECLINED - NO BID COULD BE ASSEMBLED'
006833                                       TO WS-STATUS-TEXT
006834             END-IF
006840         WHEN NOT WS-TECH-IS-COMPLIANT OR NOT WS-PRICING-IS-OK
006850             MOVE 'ESCALATE' TO WS-FINAL-DECISION
006860             MOVE 'ESCALATED - TECHNICAL OR PRICING EXCEPTION'
006870                                       TO WS-STATUS-TEXT
006880         WHEN WS-QC-RISK-SCORE > WS-RISK-ESCALATE-MIN
006890             MOVE 'ESCALATE' TO WS-FINAL-DECISION
006900             MOVE 'ESCALATED - COMMERCIAL RISK ABOVE THRESHOLD'
006910                                       TO WS-STATUS-TEXT
006920         WHEN OTHER
006930             MOVE 'APPROVE ' TO WS-FINAL-DECISION
006940             MOVE 'APPROVED - READY FOR SUBMISSION'
006950                                       TO WS-STATUS-TEXT
006960     END-EVALUATE.
006970 0750-FINAL-DECISION-EXIT.
006980     EXIT.
006990*
007000***************************************************************
007010*    WRITE THE BID-REPORT BLOCK FOR THIS RFP
007020***************************************************************
007030 0800-WRITE-RFP-REPORT-BLOCK.
007040     MOVE WS-HDR-RFP-ID      TO RP-H1-RFP-ID.
007050     MOVE WS-HDR-CLIENT-NAME TO RP-H1-CLIENT.
007060     MOVE WS-HDR-DUE-DATE    TO RP-H1-DUE-DATE.
007070     WRITE BID-REPORT-REC FROM RP-HEADER-1.
007080*
007090     MOVE WS-QC-DAYS-REMAINING TO RP-H2-DAYS-REM.
007100     MOVE WS-QC-RISK-SCORE     TO RP-H2-RISK-SCORE.
007110     MOVE WS-QC-RISK-LEVEL     TO RP-H2-RISK-LEVEL.
007120     MOVE WS-QC-RECOMMEND      TO RP-H2-RECOMMEND.
007130     WRITE BID-REPORT-REC FROM RP-HEADER-2.
007140*
007150     IF WS-RFP-HAS-BID AND WS-LIN-MAX > 0
007160         WRITE BID-REPORT-REC FROM RP-COL-HEADINGS
007170         PERFORM 0810-WRITE-ONE-LINE-DETAIL
007180             THRU 0819-WRITE-ONE-LINE-DETAIL-EXIT
007190             VARYING WS-LIN-IDX FROM 1 BY 1
007200             UNTIL WS-LIN-IDX > WS-LIN-MAX
007210     END-IF.
007220*
007230     MOVE WS-TOTAL-BID-VALUE TO RP-TR-TOTAL-BID.
007240     MOVE WS-AVG-SMM         TO RP-TR-TECH-COMPLY.
007250     MOVE WS-FINAL-DECISION  TO RP-TR-FINAL-DECISION.
007260     WRITE BID-REPORT-REC FROM RP-TRAILER.
007270*
007280     IF WS-PRICING-IS-OK AND WS-LIN-MAX > 0
007290         WRITE BID-REPORT-REC FROM RP-ROI-HEADING
007300         MOVE WS-AC-SAVINGS-USD   TO RP-ROI-SAVINGS-USD
007310         MOVE WS-AC-SAVINGS-PCT   TO RP-ROI-SAVINGS-PCT
007320         MOVE WS-AC-PAYBACK-BIDS  TO RP-ROI-PAYBACK-BIDS
007330         WRITE BID-REPORT-REC FROM RP-ROI-DETAIL
007340         WRITE BID-REPORT-REC FROM RP-SENS-HEADING
007350         PERFORM 0820-WRITE-ONE-SENS-ROW
007360             THRU 0829-WRITE-ONE-SENS-ROW-EXIT
007370             VARYING WS-AC-SENS-IDX FROM 1 BY 1
007380             UNTIL WS-AC-SENS-IDX > WS-ADV-SENS-SHIFT-COUNT
007390     END-IF.
007400     WRITE BID-REPORT-REC FROM RP-RULE-LINE.
007410 0800-WRITE-RFP-REPORT-BLOCK-EXIT.
007420     EXIT.
007430*
007440 0810-WRITE-ONE-LINE-DETAIL.
007450     MOVE WS-LIN-LINE-NO(WS-LIN-IDX)      TO RP-LD-LINE-NO.
007460     MOVE WS-LIN-BEST-SKU-ID(WS-LIN-IDX)  TO RP-LD-SKU-ID.
007470     MOVE WS-LIN-BEST-SMM(WS-LIN-IDX)     TO RP-LD-SMM-SCORE.
007480     MOVE WS-LIN-RETRY-COUNT(WS-LIN-IDX)  TO RP-LD-RETRY-COUNT.
007490     MOVE WS-LIN-QUANTITY-M(WS-LIN-IDX)   TO RP-LD-QUANTITY-M.
007500     MOVE WS-LIN-UNIT-PRICE(WS-LIN-IDX)    TO RP-LD-UNIT-PRICE.
007510     MOVE WS-LIN-MATERIAL-COST(WS-LIN-IDX) TO RP-LD-MATERIAL-COST.
007520     MOVE WS-LIN-SERVICES-COST(WS-LIN-IDX) TO RP-LD-SERVICES-COST.
007530     MOVE WS-LIN-RISK-PREMIUM(WS-LIN-IDX)  TO RP-LD-RISK-PREMIUM.
007540     MOVE WS-LIN-GRAND-TOTAL(WS-LIN-IDX)   TO RP-LD-GRAND-TOTAL.
007550     WRITE BID-REPORT-REC FROM RP-LINE-DETAIL.
007560 0819-WRITE-ONE-LINE-DETAIL-EXIT.
007570     EXIT.
007580*
007590 0820-WRITE-ONE-SENS-ROW.
007600     MOVE WS-AC-SHIFT-PCT(WS-AC-SENS-IDX)     TO RP-SD-SHIFT-PCT.
007610     MOVE WS-AC-NEW-RATE(WS-AC-SENS-IDX)      TO RP-SD-NEW-RATE.
007620     MOVE WS-AC-COST-IMPACT(WS-AC-SENS-IDX)   TO RP-SD-COST-IMPACT.
007630     MOVE WS-AC-NEW-BID-VALUE(WS-AC-SENS-IDX) TO RP-SD-NEW-BID-VALUE.
007640     WRITE BID-REPORT-REC FROM RP-SENS-DETAIL.
007650 0829-WRITE-ONE-SENS-ROW-EXIT.
007660     EXIT.
007670*
007680***************************************************************
007690*    SKU-OUT / PRICE-OUT / BID-OUT EXTRACT RECORDS
007700***************************************************************
007710 0850-WRITE-OUTPUT-RECORDS.
007715     IF WS-LIN-MAX > 0 AND NOT WS-RFP-IS-FAILED                   CR-2471 
007730         PERFORM 0855-WRITE-ONE-SKU-RECORD
007740             THRU 0859-WRITE-ONE-SKU-RECORD-EXIT
007750             VARYING WS-LIN-IDX FROM 1 BY 1
007760             UNTIL WS-LIN-IDX > WS-LIN-MAX
007770     END-IF.
007780     MOVE WS-HDR-RFP-ID          TO BID-RFP-ID.
007790     MOVE WS-QC-RISK-SCORE       TO BID-RISK-SCORE.
007800     MOVE WS-QC-RISK-LEVEL       TO BID-RISK-LEVEL.
007810     MOVE WS-LINES-PRICED-THIS-RFP TO BID-LINE-COUNT.
007820     MOVE WS-TOTAL-BID-VALUE     TO BID-TOTAL-BID-VALUE.
007830     MOVE WS-AVG-SMM             TO BID-TECH-COMPLIANCE.
007840     MOVE WS-FINAL-DECISION      TO BID-FINAL-DECISION.
007850     MOVE WS-STATUS-TEXT         TO BID-STATUS.
007860     WRITE BID-RECORD.
007870 0850-WRITE-OUTPUT-RECORDS-EXIT.
007880     EXIT.
007890*
007900 0855-WRITE-ONE-SKU-RECORD.
007910     MOVE WS-HDR-RFP-ID                  TO SEL-RFP-ID.
007920     MOVE WS-LIN-LINE-NO(WS-LIN-IDX)      TO SEL-LINE-NO.
007930     MOVE WS-LIN-BEST-SKU-ID(WS-LIN-IDX)  TO SEL-SKU-ID.
007940     MOVE WS-LIN-BEST-SMM(WS-LIN-IDX)     TO SEL-SMM-SCORE.
007950     MOVE WS-LIN-MAT-SCORE(WS-LIN-IDX)    TO SEL-MAT-SCORE.
007960     MOVE WS-LIN-CORES-SCORE(WS-LIN-IDX)  TO SEL-CORES-SCORE.
007970     MOVE WS-LIN-SIZE-SCORE(WS-LIN-IDX)   TO SEL-SIZE-SCORE.
007980     MOVE WS-LIN-INSUL-SCORE(WS-LIN-IDX)  TO SEL-INSUL-SCORE.
007990     MOVE WS-LIN-RETRY-COUNT(WS-LIN-IDX)  TO SEL-RETRY-COUNT.
008000     WRITE SEL-RECORD.
008010     IF WS-PRICING-IS-OK
008020         MOVE WS-HDR-RFP-ID                    TO PRC-RFP-ID
008030         MOVE WS-LIN-LINE-NO(WS-LIN-IDX)        TO PRC-LINE-NO
008040         MOVE WS-LIN-BEST-SKU-ID(WS-LIN-IDX)    TO PRC-SKU-ID
008050         MOVE WS-LIN-QUANTITY-M(WS-LIN-IDX)     TO PRC-QUANTITY-M
008060         MOVE WS-LIN-UNIT-PRICE(WS-LIN-IDX)     TO PRC-UNIT-PRICE
008070         MOVE WS-LIN-MATERIAL-COST(WS-LIN-IDX)  TO PRC-MATERIAL-COST
008080         MOVE WS-LIN-SERVICES-COST(WS-LIN-IDX)  TO PRC-SERVICES-COST
008090         MOVE WS-LIN-RISK-PREMIUM(WS-LIN-IDX)   TO PRC-RISK-PREMIUM
008100         MOVE WS-LIN-GRAND-TOTAL(WS-LIN-IDX)    TO PRC-GRAND-TOTAL
008110         WRITE PRC-RECORD
008120     END-IF.
008130 0859-WRITE-ONE-SKU-RECORD-EXIT.
008140     EXIT.
008150*
008160***************************************************************
008170*    CONTROL TOTALS
008180***************************************************************
008190 0870-UPDATE-CONTROL-TOTALS.
008200     ADD WS-LINES-PRICED-THIS-RFP TO WS-TOT-LINES-PRICED.
008210     EVALUATE WS-FINAL-DECISION
008220         WHEN 'APPROVE '
008230             ADD 1 TO WS-TOT-APPROVED
008240             ADD WS-TOTAL-BID-VALUE TO WS-TOT-APPROVED-VALUE
008250         WHEN 'ESCALATE'
008260             ADD 1 TO WS-TOT-ESCALATED
008270         WHEN OTHER
008280             ADD 1 TO WS-TOT-DECLINED
008290     END-EVALUATE.
008300 0870-UPDATE-CONTROL-TOTALS-EXIT.
008310     EXIT.
008320*
008330***************************************************************
008340*    END OF RUN - WRITE THE RUN TRAILER AND CLOSE DOWN
008350***************************************************************
008360 0900-TERMINATE-RUN.
008370     WRITE BID-REPORT-REC FROM RP-SPACER-LINE.
008380     WRITE BID-REPORT-REC FROM RP-RUN-TRAILER-1.
008390     MOVE WS-TOT-RFPS-READ  TO RP-RT-RFPS-READ.
008400     MOVE WS-TOT-APPROVED   TO RP-RT-RFPS-APPROVED.
008410     MOVE WS-TOT-ESCALATED  TO RP-RT-RFPS-ESCALATED.
008420     MOVE WS-TOT-DECLINED   TO RP-RT-RFPS-DECLINED.
008430     WRITE BID-REPORT-REC FROM RP-RUN-TRAILER-2.
008440     MOVE WS-TOT-LINES-PRICED   TO RP-RT-LINES-PRICED.
008450     MOVE WS-TOT-APPROVED-VALUE TO RP-RT-GRAND-TOTAL.
008460     WRITE BID-REPORT-REC FROM RP-RUN-TRAILER-3.
008470     MOVE WS-ADV-RESP-MANUAL-HOURS  TO RP-CM-MANUAL-HOURS.
008480     MOVE WS-ADV-RESP-AGENT-MINUTES TO RP-CM-AGENT-MINUTES.
008490     MOVE WS-ADV-SPEED-ADV-PCT      TO RP-CM-SPEED-ADV-PCT.
008500     MOVE WS-ADV-1ST-BID-ADV-PCT    TO RP-CM-1ST-BID-ADV-PCT.
008510     WRITE BID-REPORT-REC FROM RP-COMPETITIVE-LINE.
008520     CLOSE OEM-CATALOG RFP-HEADERS RFP-LINES TEST-PRICES
008530           SKU-OUT PRICE-OUT BID-OUT BID-REPORT.
008540 0900-TERMINATE-RUN-EXIT.
008550     EXIT.
008560*
008570* END OF RFPB01
