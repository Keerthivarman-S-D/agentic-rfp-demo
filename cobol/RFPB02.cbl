000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    RFPB02.
000120 AUTHOR.        R VENKATESAN.
000130 INSTALLATION.  SURYA CABLE WORKS LTD - MIS DEPT.
000140 DATE-WRITTEN.  03/22/1991.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL COMMERCIAL USE ONLY.
000170*--------------------------------------------------------------*
000180*                                                                *
000190*      RFPB02 - COMMERCIAL RISK ASSESSMENT MODULE               *
000200*                                                                *
000210*--------------------------------------------------------------*
000220*
000230*    AMENDMENT HISTORY
000240*    DATE       BY   REQUEST       DESCRIPTION
000250*    --------   ---  -----------   -----------------------------
000260*    03/22/91   RV   CR-1091       ORIGINAL PROGRAM
000270*    07/09/92   RV   CR-1203       JULIAN DATE ROUTINE CORRECTED
000280*                                  FOR CENTURY ROLLOVER IN /12
000290*                                  TERM
000300*    11/05/93   SI   CR-1388       RECOMMENDATION TEXT WIDENED
000310*    06/14/98   AD   CR-1912-Y2K   REVIEWED DATE ARITHMETIC -
000320*                                  JULIAN ALGORITHM IS 4-DIGIT
000330*                                  YEAR THROUGHOUT, NO CHANGE
000340*                                  REQUIRED FOR YEAR 2000
000350*    09/09/01   PN   CR-2240       QUALIFICATION WINDOW ADDED
000360*
000370***************************************************************
000380*    DESCRIPTION
000390*
000400* Scores the commercial risk of one RFP on a scale of 1-10 from
000410* the number of days left to the due date, whether a bid bond
000420* or liquidated-damages clause is present, and the performance
000430* bond percentage quoted.  Called once per RFP by RFPB01 before
000440* the spec lines are extracted.
000450*
000460***************************************************************
000470*    FILES
000480*
000490*         NONE - ALL DATA PASSED ON THE CALL INTERFACE.
000500*
000510***************************************************************
000520*    COPYBOOKS
000530*
000540*         RFPBW01 - COMMON LITERALS (RISK BAND CONSTANTS)
000550*
000560***************************************************************
000570*
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER. IBM-370.
000610 OBJECT-COMPUTER. IBM-370.
000620 SPECIAL-NAMES.
000630     CLASS VALID-YES-NO-FLAG IS 'Y' 'N'
000640     UPSI-0 ON  STATUS IS RFPB02-TRACE-ON
000650     UPSI-0 OFF STATUS IS RFPB02-TRACE-OFF.
000660*
000670 DATA DIVISION.
000680 WORKING-STORAGE SECTION.
000690*
000700 01  WS-PROGRAM-NAME                PIC X(32)
000710     VALUE 'RFPB02 WORKING STORAGE BEGINS  '.
000720*
000721 77  WS-TRACE-CALL-CTR              PIC 9(05)     COMP VALUE ZERO.
000722*
000730 COPY RFPBW01.
000740*
000750 01  WS-DATE-WORK-AREA.
000760     05  WS-JD-YEAR                 PIC 9(04).
000770     05  WS-JD-MONTH                PIC 9(02).
000780     05  WS-JD-DAY                  PIC 9(02).
000790     05  WS-JD-RESULT               PIC S9(09)    COMP.
000800     05  WS-JD-TERM1                PIC S9(09)    COMP.
000810     05  WS-JD-TERM2                PIC S9(09)    COMP.
000820     05  WS-JD-TERM3                PIC S9(09)    COMP.
000830     05  WS-JD-ADJ-MONTH            PIC S9(05)    COMP.
000840     05  WS-JD-ADJ-YEAR             PIC S9(05)    COMP.
000850     05  WS-JULIAN-DUE              PIC S9(09)    COMP.
000860     05  WS-JULIAN-TODAY            PIC S9(09)    COMP.
000870     05  WS-SYS-DATE.
000880         10  WS-SYS-YY              PIC 9(02).
000890         10  WS-SYS-MM              PIC 9(02).
000900         10  WS-SYS-DD              PIC 9(02).
000902     05  WS-SYS-DATE-NUM REDEFINES WS-SYS-DATE
000904                                    PIC 9(06).
000910     05  WS-TODAY-CCYY              PIC 9(04).
000920     05  FILLER                     PIC X(08) VALUE SPACES.
000930*
000940 01  WS-RISK-WORK-AREA.
000950     05  WS-DAYS-REMAINING          PIC S9(05)    COMP.
000960     05  WS-SCORE                   PIC 9(02)     COMP.
000970     05  WS-VALID-DATE-SW           PIC X(01)     VALUE 'Y'.
000980         88  WS-DATE-IS-VALID             VALUE 'Y'.
000990         88  WS-DATE-IS-INVALID           VALUE 'N'.
001000     05  FILLER                     PIC X(09) VALUE SPACES.
001010*
001020 01  WS-PROGRAM-NAME-END             PIC X(32)
001030     VALUE 'RFPB02 WORKING STORAGE ENDS    '.
001040*
001050 LINKAGE SECTION.
001060 01  LK-RISK-PARMS.
001070     05  LK-RISK-DUE-DATE           PIC X(10).
001080     05  LK-RISK-BOND-REQUIRED      PIC X(01).
001090     05  LK-RISK-LD-CLAUSE          PIC X(01).
001100     05  LK-RISK-PERF-BOND-PCT      PIC 9(03)V99.
001110     05  LK-RISK-DAYS-REMAINING     PIC S9(05)    COMP.
001120     05  LK-RISK-SCORE              PIC 9(02).
001130     05  LK-RISK-LEVEL              PIC X(08).
001140     05  LK-RISK-RECOMMEND          PIC X(45).
001150     05  LK-RISK-QUALIFIED-FLAG     PIC X(01).
001160         88  LK-RISK-IS-QUALIFIED        VALUE 'Y'.
001170     05  LK-RISK-ERROR-FLAG         PIC X(01).
001180         88  LK-RISK-DATE-INVALID        VALUE 'Y'.
001190     05  FILLER                     PIC X(10).
001200*
001210***************************************************************
001220 PROCEDURE DIVISION USING LK-RISK-PARMS.
001230***************************************************************
001240*
001250 RFPB02-010-MAIN.
001255     ADD 1 TO WS-TRACE-CALL-CTR.
001256     IF RFPB02-TRACE-ON
001257         DISPLAY 'RFPB02 - CALL NUMBER: ' WS-TRACE-CALL-CTR
001258     END-IF.
001260     PERFORM RFPB02-100-VALIDATE-DUE-DATE
001270         THRU RFPB02-199-VALIDATE-DUE-DATE-EXIT.
001280     IF LK-RISK-DATE-INVALID
001290         GO TO RFPB02-900-RETURN
001300     END-IF.
001310     PERFORM RFPB02-200-CALC-DAYS-REMAINING
001320         THRU RFPB02-299-CALC-DAYS-REMAINING-EXIT.
001330     PERFORM RFPB02-300-SCORE-RISK
001340         THRU RFPB02-399-SCORE-RISK-EXIT.
001350     PERFORM RFPB02-400-SET-LEVEL-AND-TEXT
001360         THRU RFPB02-499-SET-LEVEL-AND-TEXT-EXIT.
001370     PERFORM RFPB02-500-SET-QUALIFICATION
001380         THRU RFPB02-599-SET-QUALIFICATION-EXIT.
001390     GO TO RFPB02-900-RETURN.
001400 RFPB02-010-EXIT.
001410     EXIT.
001420*
001430***************************************************************
001440*    VALIDATE THE DUE-DATE FIELD, FORMAT YYYY-MM-DD
001450***************************************************************
001460 RFPB02-100-VALIDATE-DUE-DATE.
001470     SET WS-DATE-IS-VALID TO TRUE.
001480     SET LK-RISK-ERROR-FLAG TO 'N'.
001490     MOVE LK-RISK-DUE-DATE(1:4)  TO WS-JD-YEAR.
001500     MOVE LK-RISK-DUE-DATE(6:2)  TO WS-JD-MONTH.
001510     MOVE LK-RISK-DUE-DATE(9:2)  TO WS-JD-DAY.
001520     IF LK-RISK-DUE-DATE(5:1) NOT = '-'
001530        OR LK-RISK-DUE-DATE(8:1) NOT = '-'
001540        OR WS-JD-MONTH < 01 OR WS-JD-MONTH > 12
001550        OR WS-JD-DAY   < 01 OR WS-JD-DAY   > 31
001560        OR WS-JD-YEAR  < 1900
001570         SET WS-DATE-IS-INVALID TO TRUE
001580         SET LK-RISK-DATE-INVALID TO TRUE
001590     END-IF.
001600 RFPB02-199-VALIDATE-DUE-DATE-EXIT.
001610     EXIT.
001620*
001630***************************************************************
001640*    DAYS REMAINING = JULIAN(DUE DATE) - JULIAN(TODAY)
001650*    THE JULIAN-DAY-NUMBER FORMULA BELOW IS THE STANDARD
001660*    PROLEPTIC-GREGORIAN INTEGER FORMULA; IT NEEDS NO INTRINSIC
001670*    FUNCTIONS AND HOLDS ACROSS THE CENTURY ROLLOVER.
001680***************************************************************
001690 RFPB02-200-CALC-DAYS-REMAINING.
001700     MOVE LK-RISK-DUE-DATE(1:4)  TO WS-JD-YEAR.
001710     MOVE LK-RISK-DUE-DATE(6:2)  TO WS-JD-MONTH.
001720     MOVE LK-RISK-DUE-DATE(9:2)  TO WS-JD-DAY.
001730     PERFORM RFPB02-210-JULIAN-OF-DATE.
001740     MOVE WS-JD-RESULT TO WS-JULIAN-DUE.
001750*
001760     ACCEPT WS-SYS-DATE FROM DATE.
001770     IF WS-SYS-YY < 70
001780         COMPUTE WS-TODAY-CCYY = 2000 + WS-SYS-YY
001790     ELSE
001800         COMPUTE WS-TODAY-CCYY = 1900 + WS-SYS-YY
001810     END-IF.
001820     MOVE WS-TODAY-CCYY TO WS-JD-YEAR.
001830     MOVE WS-SYS-MM     TO WS-JD-MONTH.
001840     MOVE WS-SYS-DD     TO WS-JD-DAY.
001850     PERFORM RFPB02-210-JULIAN-OF-DATE.
001860     MOVE WS-JD-RESULT TO WS-JULIAN-TODAY.
001870*
001880     COMPUTE WS-DAYS-REMAINING =
001890         WS-JULIAN-DUE - WS-JULIAN-TODAY.
001900     MOVE WS-DAYS-REMAINING TO LK-RISK-DAYS-REMAINING.
001910 RFPB02-299-CALC-DAYS-REMAINING-EXIT.
001920     EXIT.
001930*
001940 RFPB02-210-JULIAN-OF-DATE.
001950     COMPUTE WS-JD-ADJ-MONTH = (WS-JD-MONTH - 14) / 12.
001960     COMPUTE WS-JD-TERM1 =
001970         (1461 * (WS-JD-YEAR + 4800 + WS-JD-ADJ-MONTH)) / 4.
001980     COMPUTE WS-JD-TERM2 =
001990         (367 * (WS-JD-MONTH - 2 - 12 * WS-JD-ADJ-MONTH)) / 12.
002000     COMPUTE WS-JD-ADJ-YEAR =
002010         (WS-JD-YEAR + 4900 + WS-JD-ADJ-MONTH) / 100.
002020     COMPUTE WS-JD-TERM3 = (3 * WS-JD-ADJ-YEAR) / 4.
002030     COMPUTE WS-JD-RESULT =
002040         WS-JD-TERM1 + WS-JD-TERM2 - WS-JD-TERM3
002050         + WS-JD-DAY - 32075.
002060 RFPB02-219-JULIAN-OF-DATE-EXIT.
002070     EXIT.
002080*
002090***************************************************************
002100*    ACCUMULATE THE SCORE, CAPPED AT WS-RISK-CAP (10)
002110***************************************************************
002120 RFPB02-300-SCORE-RISK.
002130     MOVE ZERO TO WS-SCORE.
002140     IF WS-DAYS-REMAINING < 30
002150         ADD 4 TO WS-SCORE
002160     ELSE
002170         IF WS-DAYS-REMAINING < 60
002180             ADD 2 TO WS-SCORE
002190         END-IF
002200     END-IF.
002210     IF LK-RISK-BOND-REQUIRED = 'Y'
002220         ADD 2 TO WS-SCORE
002230     END-IF.
002240     IF LK-RISK-LD-CLAUSE = 'Y'
002250         ADD 3 TO WS-SCORE
002260     END-IF.
002270     IF LK-RISK-PERF-BOND-PCT >= 10.00
002280         ADD 1 TO WS-SCORE
002290     END-IF.
002300     IF WS-SCORE > WS-RISK-CAP
002310         MOVE WS-RISK-CAP TO WS-SCORE
002320     END-IF.
002330     MOVE WS-SCORE TO LK-RISK-SCORE.
002340 RFPB02-399-SCORE-RISK-EXIT.
002350     EXIT.
002360*
002370***************************************************************
002380*    LEVEL AND RECOMMENDATION TEXT FROM THE SCORE BAND
002390***************************************************************
002400 RFPB02-400-SET-LEVEL-AND-TEXT.
002410     EVALUATE TRUE
002420         WHEN WS-SCORE <= WS-RISK-LOW-MAX
002430             MOVE 'LOW     '                       TO LK-RISK-LEVEL
002440             MOVE 'ACCEPT - Clear pathway to bid'   TO LK-RISK-RECOMMEND
002450         WHEN WS-SCORE <= WS-RISK-MED-MAX
002460             MOVE 'MEDIUM  '                       TO LK-RISK-LEVEL
002470             MOVE 'ACCEPT - Evaluate commercial terms'
002480                                                    TO LK-RISK-RECOMMEND
002490         WHEN WS-SCORE <= WS-RISK-HIGH-MAX
002500             MOVE 'HIGH    '                       TO LK-RISK-LEVEL
002510             MOVE 'ESCALATE - Requires management review'
002520                                                    TO LK-RISK-RECOMMEND
002530         WHEN OTHER
002540             MOVE 'CRITICAL'                       TO LK-RISK-LEVEL
002550             MOVE 'DECLINE - Commercial risks exceed threshold'
002560                                                    TO LK-RISK-RECOMMEND
002570     END-EVALUATE.
002580 RFPB02-499-SET-LEVEL-AND-TEXT-EXIT.
002590     EXIT.
002600*
002610***************************************************************
002620*    QUALIFICATION FLAG - RECORDED ONLY, DOES NOT STOP THE RUN
002630***************************************************************
002640 RFPB02-500-SET-QUALIFICATION.
002650     SET LK-RISK-IS-QUALIFIED TO FALSE.
002660     MOVE 'N' TO LK-RISK-QUALIFIED-FLAG.
002670     IF WS-DAYS-REMAINING >= 0
002680        AND WS-DAYS-REMAINING <= WS-QUAL-DAYS-MAX
002690        AND WS-SCORE <= WS-RISK-HIGH-MAX
002700         SET LK-RISK-IS-QUALIFIED TO TRUE
002710     END-IF.
002720 RFPB02-599-SET-QUALIFICATION-EXIT.
002730     EXIT.
002740*
002750 RFPB02-900-RETURN.
002760     GOBACK.
002770*
002780* END OF RFPB02
