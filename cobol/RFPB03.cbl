000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    RFPB03.
000120 AUTHOR.        S IYER.
000130 INSTALLATION.  SURYA CABLE WORKS LTD - MIS DEPT.
000140 DATE-WRITTEN.  11/05/1993.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL COMMERCIAL USE ONLY.
000170*--------------------------------------------------------------*
000180*                                                                *
000190*      RFPB03 - RFP SALES QUALIFICATION MODULE                  *
000200*                                                                *
000210*--------------------------------------------------------------*
000220*
000230*    AMENDMENT HISTORY
000240*    DATE       BY   REQUEST       DESCRIPTION
000250*    --------   ---  -----------   -----------------------------
000260*    11/05/93   SI   CR-1388       ORIGINAL PROGRAM - PULLED THE
000270*                                  QUALIFICATION WRAPPER OUT OF
000280*                                  RFPB01 SO RISK-ASSESS COULD BE
000290*                                  SHARED WITH THE ADVISORY RUN
000300*    06/14/98   AD   CR-1912-Y2K   NO DATE FIELDS HELD HERE - THE
000310*                                  HEADER DATE PASSES STRAIGHT
000320*                                  THROUGH TO RFPB02, REVIEWED
000330*    09/09/01   PN   CR-2240       FAILED-RFP FLAG ADDED SO THE
000340*                                  DRIVER NO LONGER HAS TO TEST
000350*                                  THE RISK ERROR FLAG ITSELF
000360*
000370***************************************************************
000380*    DESCRIPTION
000390*
000400* Validates the header fields of one RFP well enough to call
000410* RISK-ASSESS, then folds the risk result and the qualification
000420* window test into a single pass/fail flag for the driver.  A
000430* bad due date fails the RFP outright; the qualification flag
000440* itself never stops the run, only the final decision logic in
000450* RFPB01 does that.
000460*
000470***************************************************************
000480*    FILES
000490*
000500*         NONE - HEADER FIELDS PASSED ON THE CALL INTERFACE.
000510*
000520***************************************************************
000530*    COPYBOOKS
000540*
000550*         RFPBW01 - COMMON LITERALS (QUALIFICATION WINDOW)
000560*
000570***************************************************************
000580*    CALLS
000590*
000600*         RFPB02  - COMMERCIAL RISK ASSESSMENT
000610*
000620***************************************************************
000630*
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SOURCE-COMPUTER. IBM-370.
000670 OBJECT-COMPUTER. IBM-370.
000680 SPECIAL-NAMES.
000690     CLASS VALID-YES-NO-FLAG IS 'Y' 'N'
000700     UPSI-0 ON  STATUS IS RFPB03-TRACE-ON
000710     UPSI-0 OFF STATUS IS RFPB03-TRACE-OFF.
000720*
000730 DATA DIVISION.
000740 WORKING-STORAGE SECTION.
000750*
000760 01  WS-PROGRAM-NAME                PIC X(32)
000770     VALUE 'RFPB03 WORKING STORAGE BEGINS  '.
000780*
000781 77  WS-TRACE-CALL-CTR              PIC 9(05)     COMP VALUE ZERO.
000782*
000790 COPY RFPBW01.
000800*
000810 01  WS-RISK-CALL-AREA.
000820     05  WS-RISK-DUE-DATE           PIC X(10).
000821     05  WS-RISK-DUE-DATE-NUM REDEFINES WS-RISK-DUE-DATE.
000822         10  WS-RISK-DUE-YYYY       PIC 9(04).
000823         10  FILLER                 PIC X(01).
000824         10  WS-RISK-DUE-MM         PIC 9(02).
000825         10  FILLER                 PIC X(01).
000826         10  WS-RISK-DUE-DD         PIC 9(02).
000830     05  WS-RISK-BOND-REQUIRED      PIC X(01).
000840     05  WS-RISK-LD-CLAUSE          PIC X(01).
000850     05  WS-RISK-PERF-BOND-PCT      PIC 9(03)V99.
000860     05  WS-RISK-DAYS-REMAINING     PIC S9(05)    COMP.
000870     05  WS-RISK-SCORE              PIC 9(02).
000880     05  WS-RISK-LEVEL              PIC X(08).
000890     05  WS-RISK-RECOMMEND          PIC X(45).
000900     05  WS-RISK-QUALIFIED-FLAG     PIC X(01).
000910     05  WS-RISK-ERROR-FLAG         PIC X(01).
000920         88  WS-RISK-DATE-INVALID        VALUE 'Y'.
000930     05  FILLER                     PIC X(10).
000940*
000950 01  WS-PROGRAM-NAME-END             PIC X(32)
000960     VALUE 'RFPB03 WORKING STORAGE ENDS    '.
000970*
000980 LINKAGE SECTION.
000990 01  LK-QUAL-PARMS.
001000     05  LK-QUAL-DUE-DATE           PIC X(10).
001010     05  LK-QUAL-BOND-REQUIRED      PIC X(01).
001020     05  LK-QUAL-LD-CLAUSE         PIC X(01).
001030     05  LK-QUAL-PERF-BOND-PCT      PIC 9(03)V99.
001040     05  LK-QUAL-DAYS-REMAINING     PIC S9(05)    COMP.
001050     05  LK-QUAL-RISK-SCORE         PIC 9(02).
001060     05  LK-QUAL-RISK-LEVEL         PIC X(08).
001070     05  LK-QUAL-RECOMMEND          PIC X(45).
001080     05  LK-QUAL-QUALIFIED-FLAG     PIC X(01).
001090     05  LK-QUAL-FAILED-FLAG        PIC X(01).
001100         88  LK-QUAL-RFP-FAILED          VALUE 'Y'.
001110     05  FILLER                     PIC X(10).
001120*
001130***************************************************************
001140 PROCEDURE DIVISION USING LK-QUAL-PARMS.
001150***************************************************************
001160*
001170 RFPB03-010-MAIN.
001175     ADD 1 TO WS-TRACE-CALL-CTR.
001176     IF RFPB03-TRACE-ON
001177         DISPLAY 'RFPB03 - CALL NUMBER: ' WS-TRACE-CALL-CTR
001178     END-IF.
001180     MOVE 'N' TO LK-QUAL-FAILED-FLAG.
001190     MOVE LK-QUAL-DUE-DATE           TO WS-RISK-DUE-DATE.
001200     MOVE LK-QUAL-BOND-REQUIRED      TO WS-RISK-BOND-REQUIRED.
001210     MOVE LK-QUAL-LD-CLAUSE          TO WS-RISK-LD-CLAUSE.
001220     MOVE LK-QUAL-PERF-BOND-PCT      TO WS-RISK-PERF-BOND-PCT.
001230*
001240     CALL 'RFPB02' USING WS-RISK-CALL-AREA.
001250*
001260     IF WS-RISK-DATE-INVALID
001270         SET LK-QUAL-RFP-FAILED TO TRUE
001280         GO TO RFPB03-900-RETURN
001290     END-IF.
001300*
001310     MOVE WS-RISK-DAYS-REMAINING TO LK-QUAL-DAYS-REMAINING.
001320     MOVE WS-RISK-SCORE          TO LK-QUAL-RISK-SCORE.
001330     MOVE WS-RISK-LEVEL          TO LK-QUAL-RISK-LEVEL.
001340     MOVE WS-RISK-RECOMMEND      TO LK-QUAL-RECOMMEND.
001350     MOVE WS-RISK-QUALIFIED-FLAG TO LK-QUAL-QUALIFIED-FLAG.
001360     GO TO RFPB03-900-RETURN.
001370 RFPB03-010-EXIT.
001380     EXIT.
001390*
001400 RFPB03-900-RETURN.
001410     GOBACK.
001420*
001430* END OF RFPB03
