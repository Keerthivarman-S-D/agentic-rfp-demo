000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    RFPB04.
000120 AUTHOR.        R VENKATESAN.
000130 INSTALLATION.  SURYA CABLE WORKS LTD - MIS DEPT.
000140 DATE-WRITTEN.  04/02/1991.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL COMMERCIAL USE ONLY.
000170*--------------------------------------------------------------*
000180*                                                                *
000190*      RFPB04 - CATALOG CANDIDATE FUZZY RANKING MODULE          *
000200*                                                                *
000210*--------------------------------------------------------------*
000220*
000230*    AMENDMENT HISTORY
000240*    DATE       BY   REQUEST       DESCRIPTION
000250*    --------   ---  -----------   -----------------------------
000260*    04/02/91   RV   CR-1091       ORIGINAL PROGRAM
000270*    02/17/96   SI   CR-1655       VOLTAGE BONUS POINT ADDED
000280*    08/30/94   AD   CR-1502       INSERTION SORT MADE STABLE -
000290*                                  PRIOR BUBBLE SORT DISTURBED
000300*                                  CATALOG ORDER ON TIED SCORES
000310*    06/14/98   AD   CR-1912-Y2K   NO DATE FIELDS IN THIS MODULE
000320*                                  - REVIEWED, NO CHANGE REQD
000330*
000340***************************************************************
000350*    DESCRIPTION
000360*
000370* Scores every entry of the in-memory OEM catalog table against
000380* one product-line requirement on a 0-105 additive scale and
000390* returns the catalog subscripts ranked highest score first.
000400* RFPB05 walks the ranked list to find the technically-compliant
000410* SKU; this module itself is blind to compliance, it only ranks.
000420*
000430***************************************************************
000440*    FILES
000450*
000460*         NONE - CATALOG TABLE PASSED ON THE CALL INTERFACE.
000470*
000480***************************************************************
000490*    COPYBOOKS
000500*
000510*         RFPBW01 - COMMON LITERALS (SEARCH-SCORE WEIGHTS)
000520*         RFPBW02 - CATALOG RECORD / WS-CAT-AREA LAYOUT
000530*
000540***************************************************************
000550*
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER. IBM-370.
000590 OBJECT-COMPUTER. IBM-370.
000600 SPECIAL-NAMES.
000610     CLASS VALID-YES-NO-FLAG IS 'Y' 'N'
000620     UPSI-0 ON  STATUS IS RFPB04-TRACE-ON
000630     UPSI-0 OFF STATUS IS RFPB04-TRACE-OFF.
000640*
000650 DATA DIVISION.
000660 WORKING-STORAGE SECTION.
000670*
000680 01  WS-PROGRAM-NAME                PIC X(32)
000690     VALUE 'RFPB04 WORKING STORAGE BEGINS  '.
000700*
000701 77  WS-TRACE-CALL-CTR              PIC 9(05)     COMP VALUE ZERO.
000702*
000710 COPY RFPBW01.
000720*
000730 01  WS-SORT-WORK-AREA.
000740     05  WS-SORT-I                  PIC 9(03)     COMP.
000750     05  WS-SORT-J                  PIC 9(03)     COMP.
000760     05  WS-SORT-KEY-SCORE          PIC 9(03)V99  COMP-3.
000770     05  WS-SORT-KEY-CAT-IDX        PIC 9(03)     COMP.
000780     05  WS-SCORE-WORK              PIC 9(03)V99  COMP-3.
000790     05  FILLER                     PIC X(09) VALUE SPACES.
000800*
000810 01  WS-PROGRAM-NAME-END             PIC X(32)
000820     VALUE 'RFPB04 WORKING STORAGE ENDS    '.
000830*
000840 LINKAGE SECTION.
000850*
000860 01  LK-SRCH-REQUIREMENT.
000870     05  LK-SRCH-REQ-MATERIAL       PIC X(10).
000880     05  LK-SRCH-REQ-INSULATION     PIC X(06).
000890     05  LK-SRCH-REQ-CORES          PIC 9(02).
000900     05  LK-SRCH-REQ-SIZE-MM2       PIC 9(04).
000910     05  LK-SRCH-REQ-VOLTAGE-KV     PIC 9(02)V9(02).
000920     05  FILLER                     PIC X(06).
000930*
000940 COPY RFPBW02.
000950*
000960 01  LK-SRCH-RANK-AREA.
000970     05  LK-SRCH-RANK-COUNT         PIC 9(03)     COMP.
000980     05  LK-SRCH-RANK-TABLE OCCURS 50 TIMES
000990                      INDEXED BY LK-SRCH-RANK-IDX.
001000         10  LK-SRCH-RANK-CAT-IDX   PIC 9(03)     COMP.
001001         10  LK-SRCH-RANK-SCORE     PIC 9(03)V99  COMP-3.
001010     05  FILLER                     PIC X(08).
001020*
001030***************************************************************
001040 PROCEDURE DIVISION USING LK-SRCH-REQUIREMENT
001050                           WS-CAT-AREA
001060                           LK-SRCH-RANK-AREA.
001070***************************************************************
001080*
001090 RFPB04-010-MAIN.
001095     ADD 1 TO WS-TRACE-CALL-CTR.
001096     IF RFPB04-TRACE-ON
001097         DISPLAY 'RFPB04 - CALL NUMBER: ' WS-TRACE-CALL-CTR
001098     END-IF.
001100     MOVE WS-CAT-MAX TO LK-SRCH-RANK-COUNT.
001110     PERFORM RFPB04-100-SCORE-ONE-SKU
001120         THRU RFPB04-199-SCORE-ONE-SKU-EXIT
001130         VARYING WS-CAT-IDX FROM 1 BY 1
001140         UNTIL WS-CAT-IDX > WS-CAT-MAX.
001150     IF WS-CAT-MAX > 1
001160         PERFORM RFPB04-200-INSERT-ONE
001170             THRU RFPB04-299-INSERT-ONE-EXIT
001180             VARYING WS-SORT-I FROM 2 BY 1
001190             UNTIL WS-SORT-I > WS-CAT-MAX
001200     END-IF.
001210     GOBACK.
001220 RFPB04-010-EXIT.
001230     EXIT.
001240*
001250***************************************************************
001260*    SCORE ONE CATALOG ENTRY, ADDITIVE 0-105 SCALE
001270***************************************************************
001280 RFPB04-100-SCORE-ONE-SKU.
001290     MOVE ZERO TO WS-SCORE-WORK.
001300     IF WS-CAT-MATERIAL(WS-CAT-IDX) = LK-SRCH-REQ-MATERIAL
001310         ADD WS-SRC-MATERIAL-WT TO WS-SCORE-WORK
001320     END-IF.
001330     IF WS-CAT-INSULATION(WS-CAT-IDX) = LK-SRCH-REQ-INSULATION
001340         ADD WS-SRC-INSUL-WT TO WS-SCORE-WORK
001350     END-IF.
001360     IF WS-CAT-CORES(WS-CAT-IDX) = LK-SRCH-REQ-CORES
001370         ADD WS-SRC-CORES-WT TO WS-SCORE-WORK
001380     END-IF.
001390     IF WS-CAT-SIZE-MM2(WS-CAT-IDX) >= LK-SRCH-REQ-SIZE-MM2
001400         ADD WS-SRC-SIZE-WT TO WS-SCORE-WORK
001410     END-IF.
001420     IF WS-CAT-VOLTAGE-KV(WS-CAT-IDX) = LK-SRCH-REQ-VOLTAGE-KV
001430         ADD WS-SRC-VOLTAGE-WT TO WS-SCORE-WORK
001440     END-IF.
001450     MOVE WS-CAT-IDX    TO LK-SRCH-RANK-CAT-IDX(WS-CAT-IDX).
001460     MOVE WS-SCORE-WORK TO LK-SRCH-RANK-SCORE(WS-CAT-IDX).
001470 RFPB04-199-SCORE-ONE-SKU-EXIT.
001480     EXIT.
001490*
001500***************************************************************
001510*    STABLE INSERTION SORT, DESCENDING SCORE.  TIES ARE LEFT IN
001520*    PLACE BECAUSE THE SHIFT TEST IS STRICTLY LESS-THAN.
001530***************************************************************
001540 RFPB04-200-INSERT-ONE.
001550     MOVE LK-SRCH-RANK-SCORE(WS-SORT-I)   TO WS-SORT-KEY-SCORE.
001560     MOVE LK-SRCH-RANK-CAT-IDX(WS-SORT-I) TO WS-SORT-KEY-CAT-IDX.
001570     MOVE WS-SORT-I TO WS-SORT-J.
001580     PERFORM RFPB04-210-SHIFT-DOWN
001590         THRU RFPB04-219-SHIFT-DOWN-EXIT
001600         UNTIL WS-SORT-J < 2
001610         OR LK-SRCH-RANK-SCORE(WS-SORT-J - 1) >= WS-SORT-KEY-SCORE.
001620     MOVE WS-SORT-KEY-SCORE   TO LK-SRCH-RANK-SCORE(WS-SORT-J).
001630     MOVE WS-SORT-KEY-CAT-IDX TO LK-SRCH-RANK-CAT-IDX(WS-SORT-J).
001640 RFPB04-299-INSERT-ONE-EXIT.
001650     EXIT.
001660*
001670 RFPB04-210-SHIFT-DOWN.
001680     MOVE LK-SRCH-RANK-SCORE(WS-SORT-J - 1)
001690         TO LK-SRCH-RANK-SCORE(WS-SORT-J).
001700     MOVE LK-SRCH-RANK-CAT-IDX(WS-SORT-J - 1)
001710         TO LK-SRCH-RANK-CAT-IDX(WS-SORT-J).
001720     SUBTRACT 1 FROM WS-SORT-J.
001730 RFPB04-219-SHIFT-DOWN-EXIT.
001740     EXIT.
001750*
001760* END OF RFPB04
