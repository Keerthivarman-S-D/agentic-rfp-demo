000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    RFPB05.
000120 AUTHOR.        R VENKATESAN.
000130 INSTALLATION.  SURYA CABLE WORKS LTD - MIS DEPT.
000140 DATE-WRITTEN.  04/09/1991.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL COMMERCIAL USE ONLY.
000170*--------------------------------------------------------------*
000180*                                                                *
000190*      RFPB05 - TECHNICAL MATCH / SPEC MATCH METRIC MODULE       *
000200*                                                                *
000210*--------------------------------------------------------------*
000220*
000230*    AMENDMENT HISTORY
000240*    DATE       BY   REQUEST       DESCRIPTION
000250*    --------   ---  -----------   -----------------------------
000260*    04/09/91   RV   CR-1091       ORIGINAL PROGRAM
000270*    08/30/94   AD   CR-1502       TOLERANCE SCHEDULE EXTERNALISED
000280*                                  TO RFPBW01, WAS HARD-CODED
000290*    02/17/96   SI   CR-1655       COMPLIANCE CHECK SEPARATED OUT
000300*                                  OF THE MATCH LOOP FOR CLARITY
000310*    06/14/98   AD   CR-1912-Y2K   NO DATE FIELDS IN THIS MODULE
000320*                                  - REVIEWED, NO CHANGE REQD
000330*    09/09/01   PN   CR-2240       RETRY COUNT NOW STORED AGAINST
000340*                                  EACH LINE FOR THE AUDIT REPORT
000350*
000360***************************************************************
000370*    DESCRIPTION
000380*
000390* Drives the size-tolerance retry loop for one RFP's product
000400* lines.  On each attempt every line is re-ranked against the
000410* catalog (RFPB04) and the weighted Spec Match Metric computed
000420* for each ranked candidate at the attempt's size tolerance; the
000430* first candidate with the strictly highest SMM is kept.  The
000440* loop stops when every line reaches the 80.00 compliance
000450* threshold or when the retry schedule (RFPBW01) is exhausted.
000460*
000470***************************************************************
000480*    FILES
000490*
000500*         NONE - LINE AND CATALOG TABLES PASSED ON THE CALL
000510*                INTERFACE.
000520*
000530***************************************************************
000540*    COPYBOOKS
000550*
000560*         RFPBW01 - COMMON LITERALS (SMM WEIGHTS, TOLERANCE SCHED)
000570*         RFPBW02 - CATALOG RECORD / WS-CAT-AREA LAYOUT
000580*         RFPBW04 - RFP LINE RECORD / WS-LIN-AREA LAYOUT
000590*
000600***************************************************************
000610*    CALLS
000620*
000630*         RFPB04  - CATALOG CANDIDATE FUZZY RANKING
000640*
000650***************************************************************
000660*
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SOURCE-COMPUTER. IBM-370.
000700 OBJECT-COMPUTER. IBM-370.
000710 SPECIAL-NAMES.
000720     CLASS VALID-YES-NO-FLAG IS 'Y' 'N'
000730     UPSI-0 ON  STATUS IS RFPB05-TRACE-ON
000740     UPSI-0 OFF STATUS IS RFPB05-TRACE-OFF.
000750*
000760 DATA DIVISION.
000770 WORKING-STORAGE SECTION.
000780*
000790 01  WS-PROGRAM-NAME                PIC X(32)
000800     VALUE 'RFPB05 WORKING STORAGE BEGINS  '.
000810*
000811 77  WS-TRACE-CALL-CTR              PIC 9(05)     COMP VALUE ZERO.
000812*
000820 COPY RFPBW01.
000830*
000840 01  WS-MATCH-WORK-AREA.
000850     05  WS-ATTEMPT-NO              PIC 9(01)     COMP.
000860     05  WS-CURRENT-TOLERANCE       PIC 9(04)     COMP-3.
000870     05  WS-ALL-COMPLIANT-SW        PIC X(01)     VALUE 'Y'.
000880         88  WS-ALL-LINES-COMPLIANT      VALUE 'Y'.
000890         88  WS-SOME-LINE-NOT-COMPLY     VALUE 'N'.
000900     05  WS-MIN-SIZE-ALLOWED        PIC S9(05)    COMP-3.
000910     05  WS-BEST-SMM-SO-FAR         PIC 9(03)V99  COMP-3.
000920     05  WS-CAND-SMM                PIC 9(03)V99  COMP-3.
000930     05  WS-CAND-MAT-SCORE          PIC 9(02)V99  COMP-3.
000940     05  WS-CAND-CORES-SCORE        PIC 9(02)V99  COMP-3.
000950     05  WS-CAND-SIZE-SCORE         PIC 9(02)V99  COMP-3.
000960     05  WS-CAND-INSUL-SCORE        PIC 9(02)V99  COMP-3.
000970     05  WS-RANK-PTR                PIC 9(03)     COMP.
000980     05  WS-CAT-PTR                 PIC 9(03)     COMP.
000990     05  FILLER                     PIC X(07) VALUE SPACES.
001000*
001010 01  WS-ONE-REQUIREMENT.
001020     05  WS-REQ-MATERIAL            PIC X(10).
001030     05  WS-REQ-INSULATION          PIC X(06).
001040     05  WS-REQ-CORES               PIC 9(02).
001050     05  WS-REQ-SIZE-MM2            PIC 9(04).
001060     05  WS-REQ-VOLTAGE-KV          PIC 9(02)V9(02).
001070     05  FILLER                     PIC X(06) VALUE SPACES.
001080*
001090 01  WS-RANK-AREA.
001100     05  WS-RANK-COUNT              PIC 9(03)     COMP.
001110     05  WS-RANK-TABLE OCCURS 50 TIMES
001120                      INDEXED BY WS-RANK-IDX.
001130         10  WS-RANK-CAT-IDX        PIC 9(03)     COMP.
001135         10  WS-RANK-SCORE          PIC 9(03)V99  COMP-3.
001140     05  FILLER                     PIC X(08).
001150*
001160 01  WS-PROGRAM-NAME-END             PIC X(32)
001170     VALUE 'RFPB05 WORKING STORAGE ENDS    '.
001180*
001190 LINKAGE SECTION.
001200*
001210 COPY RFPBW02.
001220 COPY RFPBW04.
001230*
001240 01  LK-MATCH-RESULT.
001250     05  LK-MATCH-COMPLIANT-FLAG    PIC X(01).
001260         88  LK-MATCH-IS-COMPLIANT       VALUE 'Y'.
001270     05  LK-MATCH-ATTEMPTS-USED     PIC 9(01).
001280     05  FILLER                     PIC X(08).
001290*
001300***************************************************************
001310 PROCEDURE DIVISION USING WS-CAT-AREA
001320                           WS-LIN-AREA
001330                           LK-MATCH-RESULT.
001340***************************************************************
001350*
001360 RFPB05-010-MAIN.
001365     ADD 1 TO WS-TRACE-CALL-CTR.
001366     IF RFPB05-TRACE-ON
001367         DISPLAY 'RFPB05 - CALL NUMBER: ' WS-TRACE-CALL-CTR
001368     END-IF.
001370     MOVE ZERO TO WS-ATTEMPT-NO.
001380 RFPB05-020-RETRY-LOOP.
001390     MOVE WS-TOLERANCE-ENTRY(WS-ATTEMPT-NO + 1)
001400         TO WS-CURRENT-TOLERANCE.
001410     PERFORM RFPB05-100-MATCH-ONE-LINE
001420         THRU RFPB05-199-MATCH-ONE-LINE-EXIT
001430         VARYING WS-LIN-IDX FROM 1 BY 1
001440         UNTIL WS-LIN-IDX > WS-LIN-MAX.
001450     PERFORM RFPB05-300-CHECK-COMPLIANCE
001460         THRU RFPB05-399-CHECK-COMPLIANCE-EXIT.
001470     IF WS-ALL-LINES-COMPLIANT
001480         OR WS-ATTEMPT-NO >= WS-MAX-RETRY
001490         GO TO RFPB05-400-SET-RESULT
001500     END-IF.
001510     ADD 1 TO WS-ATTEMPT-NO.
001520     GO TO RFPB05-020-RETRY-LOOP.
001530 RFPB05-400-SET-RESULT.
001540     IF WS-ALL-LINES-COMPLIANT
001550         SET LK-MATCH-IS-COMPLIANT TO TRUE
001560     ELSE
001570         MOVE 'N' TO LK-MATCH-COMPLIANT-FLAG
001580     END-IF.
001590     MOVE WS-ATTEMPT-NO TO LK-MATCH-ATTEMPTS-USED.
001600     GOBACK.
001610 RFPB05-010-EXIT.
001620     EXIT.
001630*
001640***************************************************************
001650*    RANK THE CATALOG FOR THIS LINE, THEN WALK THE RANKED LIST
001660*    KEEPING THE FIRST STRICTLY-HIGHEST-SMM CANDIDATE.
001670***************************************************************
001680 RFPB05-100-MATCH-ONE-LINE.
001690     MOVE WS-LIN-REQ-MATERIAL(WS-LIN-IDX)   TO WS-REQ-MATERIAL.
001700     MOVE WS-LIN-REQ-INSULATION(WS-LIN-IDX) TO WS-REQ-INSULATION.
001710     MOVE WS-LIN-REQ-CORES(WS-LIN-IDX)       TO WS-REQ-CORES.
001720     MOVE WS-LIN-REQ-SIZE-MM2(WS-LIN-IDX)     TO WS-REQ-SIZE-MM2.
001730     MOVE WS-LIN-REQ-VOLTAGE-KV(WS-LIN-IDX)   TO WS-REQ-VOLTAGE-KV.
001740*
001750     CALL 'RFPB04' USING WS-ONE-REQUIREMENT
001760                         WS-CAT-AREA
001770                         WS-RANK-AREA.
001780*
001790     MOVE ZERO TO WS-BEST-SMM-SO-FAR.
001800     MOVE SPACES TO WS-LIN-BEST-SKU-ID(WS-LIN-IDX).
001810     MOVE ZERO TO WS-LIN-BEST-SMM(WS-LIN-IDX).
001820     COMPUTE WS-MIN-SIZE-ALLOWED =
001830         WS-REQ-SIZE-MM2 - WS-CURRENT-TOLERANCE.
001840     PERFORM RFPB05-200-SCORE-ONE-CANDIDATE
001850         THRU RFPB05-299-SCORE-ONE-CANDIDATE-EXIT
001860         VARYING WS-RANK-PTR FROM 1 BY 1
001870         UNTIL WS-RANK-PTR > WS-RANK-COUNT.
001880     MOVE WS-ATTEMPT-NO TO WS-LIN-RETRY-COUNT(WS-LIN-IDX).
001890 RFPB05-199-MATCH-ONE-LINE-EXIT.
001900     EXIT.
001910*
001920***************************************************************
001930*    SMM COMPONENTS PER BUSINESS RULE TECH-MATCH.  VOLTAGE IS
001940*    NOT PART OF THE SMM (IT IS A SEARCH-SCORE BONUS ONLY).
001950***************************************************************
001960 RFPB05-200-SCORE-ONE-CANDIDATE.
001970     MOVE WS-RANK-CAT-IDX(WS-RANK-PTR) TO WS-CAT-PTR.
001980     MOVE ZERO TO WS-CAND-MAT-SCORE WS-CAND-CORES-SCORE
001990                  WS-CAND-SIZE-SCORE WS-CAND-INSUL-SCORE.
002000     IF WS-CAT-MATERIAL(WS-CAT-PTR) = WS-REQ-MATERIAL
002010         MOVE WS-SMM-MATERIAL-WT TO WS-CAND-MAT-SCORE
002020     END-IF.
002030     IF WS-CAT-CORES(WS-CAT-PTR) = WS-REQ-CORES
002040         MOVE WS-SMM-CORES-WT TO WS-CAND-CORES-SCORE
002050     END-IF.
002060     IF WS-CAT-SIZE-MM2(WS-CAT-PTR) >= WS-MIN-SIZE-ALLOWED
002070         MOVE WS-SMM-SIZE-WT TO WS-CAND-SIZE-SCORE
002080     END-IF.
002090     IF WS-CAT-INSULATION(WS-CAT-PTR) = WS-REQ-INSULATION
002100         MOVE WS-SMM-INSUL-WT TO WS-CAND-INSUL-SCORE
002110     END-IF.
002120     COMPUTE WS-CAND-SMM =
002130         WS-CAND-MAT-SCORE   + WS-CAND-CORES-SCORE +
002140         WS-CAND-SIZE-SCORE  + WS-CAND-INSUL-SCORE.
002150     IF WS-CAND-SMM > WS-BEST-SMM-SO-FAR
002160         MOVE WS-CAND-SMM                TO WS-BEST-SMM-SO-FAR
002170         MOVE WS-CAT-SKU-ID(WS-CAT-PTR)   TO WS-LIN-BEST-SKU-ID(WS-LIN-IDX)
002180         MOVE WS-CAND-SMM                TO WS-LIN-BEST-SMM(WS-LIN-IDX)
002190         MOVE WS-CAND-MAT-SCORE           TO WS-LIN-MAT-SCORE(WS-LIN-IDX)
002200         MOVE WS-CAND-CORES-SCORE         TO WS-LIN-CORES-SCORE(WS-LIN-IDX)
002210         MOVE WS-CAND-SIZE-SCORE          TO WS-LIN-SIZE-SCORE(WS-LIN-IDX)
002220         MOVE WS-CAND-INSUL-SCORE         TO WS-LIN-INSUL-SCORE(WS-LIN-IDX)
002230     END-IF.
002240 RFPB05-299-SCORE-ONE-CANDIDATE-EXIT.
002250     EXIT.
002260*
002270***************************************************************
002280*    COMPLIANCE - EVERY LINE MUST REACH THE 80.00 THRESHOLD
002290***************************************************************
002300 RFPB05-300-CHECK-COMPLIANCE.
002310     SET WS-ALL-LINES-COMPLIANT TO TRUE.
002320     PERFORM RFPB05-310-TEST-ONE-LINE
002330         THRU RFPB05-319-TEST-ONE-LINE-EXIT
002340         VARYING WS-LIN-IDX FROM 1 BY 1
002350         UNTIL WS-LIN-IDX > WS-LIN-MAX.
002360 RFPB05-399-CHECK-COMPLIANCE-EXIT.
002370     EXIT.
002380*
002390 RFPB05-310-TEST-ONE-LINE.
002400     IF WS-LIN-BEST-SMM(WS-LIN-IDX) < WS-SMM-COMPLY-PCT
002410         SET WS-SOME-LINE-NOT-COMPLY TO TRUE
002420     END-IF.
002430 RFPB05-319-TEST-ONE-LINE-EXIT.
002440     EXIT.
002450*
002460* END OF RFPB05
