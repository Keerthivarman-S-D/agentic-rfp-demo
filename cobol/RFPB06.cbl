000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    RFPB06.
000120 AUTHOR.        R VENKATESAN.
000130 INSTALLATION.  SURYA CABLE WORKS LTD - MIS DEPT.
000140 DATE-WRITTEN.  04/18/1991.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL COMMERCIAL USE ONLY.
000170*--------------------------------------------------------------*
000180*                                                                *
000190*      RFPB06 - LME-INDEXED LINE PRICING MODULE                 *
000200*                                                                *
000210*--------------------------------------------------------------*
000220*
000230*    AMENDMENT HISTORY
000240*    DATE       BY   REQUEST       DESCRIPTION
000250*    --------   ---  -----------   -----------------------------
000260*    04/18/91   RV   CR-1091       ORIGINAL PROGRAM
000270*    08/30/94   AD   CR-1502       SERVICES COST NOW LOOKED UP
000280*                                  FROM TEST-PRICES TABLE, WAS A
000290*                                  FLAT FIGURE PER RFP
000300*    02/17/96   SI   CR-1655       RISK PREMIUM CONDITION FIXED -
000310*                                  WAS CHARGING PREMIUM ON ZERO
000320*                                  BOND VALUE RFPS
000330*    06/14/98   AD   CR-1912-Y2K   NO DATE FIELDS IN THIS MODULE
000340*                                  - REVIEWED, NO CHANGE REQD
000350*
000360***************************************************************
000370*    DESCRIPTION
000380*
000390* Prices one matched product line.  The metal adder is indexed
000400* to the London Metal Exchange rate for the SKU's conductor
000410* material, converted to rupees at the fixed treasury rate and
000420* carried through the margin multiplier to a unit price; the
000430* service fees (testing and certification) are looked up by test
000440* name against the TEST-PRICES table and added whole to every
000450* line of the RFP, and a risk premium is added when a bid bond
000460* or a liquidated-damages clause stands behind the contract.
000470*
000480***************************************************************
000490*    FILES
000500*
000510*         NONE - SKU AND HEADER DATA PASSED ON THE CALL
000520*                INTERFACE.  TEST-PRICES TABLE PASSED BY
000530*                REFERENCE, LOADED ONCE BY RFPB01.
000540*
000550***************************************************************
000560*    COPYBOOKS
000570*
000580*         RFPBW01 - COMMON LITERALS (LME RATES, MARGIN, PREMIUM)
000590*         RFPBW05 - TEST-PRICING RECORD / WS-TST-AREA LAYOUT
000600*
000610***************************************************************
000620*
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SOURCE-COMPUTER. IBM-370.
000660 OBJECT-COMPUTER. IBM-370.
000670 SPECIAL-NAMES.
000680     CLASS VALID-YES-NO-FLAG IS 'Y' 'N'
000690     UPSI-0 ON  STATUS IS RFPB06-TRACE-ON
000700     UPSI-0 OFF STATUS IS RFPB06-TRACE-OFF.
000710*
000720 DATA DIVISION.
000730 WORKING-STORAGE SECTION.
000740*
000750 01  WS-PROGRAM-NAME                PIC X(32)
000760     VALUE 'RFPB06 WORKING STORAGE BEGINS  '.
000770*
000771 77  WS-TRACE-CALL-CTR              PIC 9(05)     COMP VALUE ZERO.
000772*
000780 COPY RFPBW01.
000790*
000800 01  WS-PRICE-WORK-AREA.
000810     05  WS-LME-RATE-SELECTED       PIC 9(05)V99  COMP-3.
000820     05  WS-METAL-COST-PER-M        PIC 9(07)V999 COMP-3.
000830     05  WS-UNIT-COST               PIC 9(07)V999 COMP-3.
000840     05  WS-REQ-NDX                 PIC 9(01)     COMP.
000850     05  WS-TEST-FOUND-SW           PIC X(01)     VALUE 'N'.
000860         88  WS-TEST-NAME-FOUND          VALUE 'Y'.
000870     05  WS-BOND-OR-LD-SW           PIC X(01)     VALUE 'N'.
000880         88  WS-PREMIUM-APPLIES          VALUE 'Y'.
000890     05  FILLER                     PIC X(09) VALUE SPACES.
000900*
000910 01  WS-COPPER-LITERAL              PIC X(10) VALUE 'Copper'.
000920 01  WS-ALUMIN-LITERAL REDEFINES WS-COPPER-LITERAL
000930                                   PIC X(10).
000940*
000950 01  WS-PROGRAM-NAME-END             PIC X(32)
000960     VALUE 'RFPB06 WORKING STORAGE ENDS    '.
000970*
000980 LINKAGE SECTION.
000990*
001000 01  LK-PRICE-SKU-DATA.
001010     05  LK-PRICE-MATERIAL          PIC X(10).
001020     05  LK-PRICE-METAL-WEIGHT      PIC 9(05)V99.
001030     05  LK-PRICE-BASE-PRICE        PIC 9(07)V99.
001040     05  LK-PRICE-QUANTITY-M        PIC 9(07).
001045     05  FILLER                     PIC X(05).
001050*
001060 01  LK-PRICE-HEADER-DATA.
001070     05  LK-PRICE-BOND-REQUIRED     PIC X(01).
001080     05  LK-PRICE-LD-CLAUSE         PIC X(01).
001090     05  LK-PRICE-BOND-VALUE        PIC 9(09)V99.
001100     05  LK-PRICE-TEST-REQ-COUNT    PIC 9(01).
001110     05  LK-PRICE-TEST-REQS OCCURS 5 TIMES
001120                                    PIC X(35).
001125     05  FILLER                     PIC X(05).
001130*
001140 COPY RFPBW05.
001150*
001160 01  LK-PRICE-RESULT.
001170     05  LK-PRICE-UNIT-PRICE        PIC 9(07)V99.
001180     05  LK-PRICE-MATERIAL-COST     PIC 9(11)V99.
001190     05  LK-PRICE-SERVICES-COST     PIC 9(09)V99.
001200     05  LK-PRICE-RISK-PREMIUM      PIC 9(09)V99.
001210     05  LK-PRICE-GRAND-TOTAL       PIC 9(11)V99.
001220     05  LK-PRICE-ERROR-FLAG        PIC X(01).
001230         88  LK-PRICE-BAD-TEST-NAME      VALUE 'Y'.
001240     05  FILLER                     PIC X(09).
001250*
001260***************************************************************
001270 PROCEDURE DIVISION USING LK-PRICE-SKU-DATA
001280                           LK-PRICE-HEADER-DATA
001290                           WS-TST-AREA
001300                           LK-PRICE-RESULT.
001310***************************************************************
001320*
001330 RFPB06-010-MAIN.
001335     ADD 1 TO WS-TRACE-CALL-CTR.
001336     IF RFPB06-TRACE-ON
001337         DISPLAY 'RFPB06 - CALL NUMBER: ' WS-TRACE-CALL-CTR
001338     END-IF.
001340     MOVE 'N' TO LK-PRICE-ERROR-FLAG.
001350     PERFORM RFPB06-100-CALC-UNIT-PRICE
001360         THRU RFPB06-199-CALC-UNIT-PRICE-EXIT.
001370     PERFORM RFPB06-200-CALC-MATERIAL-COST
001380         THRU RFPB06-299-CALC-MATERIAL-COST-EXIT.
001390     PERFORM RFPB06-300-CALC-SERVICES-COST
001400         THRU RFPB06-399-CALC-SERVICES-COST-EXIT.
001410     PERFORM RFPB06-400-CALC-RISK-PREMIUM
001420         THRU RFPB06-499-CALC-RISK-PREMIUM-EXIT.
001430     COMPUTE LK-PRICE-GRAND-TOTAL ROUNDED =
001440         LK-PRICE-MATERIAL-COST + LK-PRICE-SERVICES-COST
001450         + LK-PRICE-RISK-PREMIUM.
001460     GOBACK.
001470 RFPB06-010-EXIT.
001480     EXIT.
001490*
001500***************************************************************
001510*    UNIT PRICE = (BASE PRICE + METAL ADDER) X MARGIN MULT
001520***************************************************************
001530 RFPB06-100-CALC-UNIT-PRICE.
001540     MOVE WS-LME-COPPER-RATE TO WS-LME-RATE-SELECTED.
001550     IF LK-PRICE-MATERIAL NOT = WS-COPPER-LITERAL
001560         MOVE WS-LME-ALUMIN-RATE TO WS-LME-RATE-SELECTED
001570     END-IF.
001580     COMPUTE WS-METAL-COST-PER-M =
001590         (LK-PRICE-METAL-WEIGHT / 1000)
001600         * (WS-LME-RATE-SELECTED / 1000)
001610         * WS-USD-INR-RATE.
001620     COMPUTE WS-UNIT-COST =
001630         LK-PRICE-BASE-PRICE + WS-METAL-COST-PER-M.
001640     COMPUTE LK-PRICE-UNIT-PRICE ROUNDED =
001650         WS-UNIT-COST * WS-MARGIN-MULT.
001660 RFPB06-199-CALC-UNIT-PRICE-EXIT.
001670     EXIT.
001680*
001690***************************************************************
001700*    MATERIAL COST = UNIT PRICE X QUANTITY
001710***************************************************************
001720 RFPB06-200-CALC-MATERIAL-COST.
001730     COMPUTE LK-PRICE-MATERIAL-COST ROUNDED =
001740         LK-PRICE-UNIT-PRICE * LK-PRICE-QUANTITY-M.
001750 RFPB06-299-CALC-MATERIAL-COST-EXIT.
001760     EXIT.
001770*
001780***************************************************************
001790*    SERVICES COST = SUM OF THE HEADER'S TEST-REQ COSTS, LOOKED
001800*    UP AGAINST THE TEST-PRICES TABLE BY NAME.  APPLIED TO
001810*    EVERY LINE OF THE RFP.
001820***************************************************************
001830 RFPB06-300-CALC-SERVICES-COST.
001840     MOVE ZERO TO LK-PRICE-SERVICES-COST.
001850     IF LK-PRICE-TEST-REQ-COUNT > 0
001860         PERFORM RFPB06-310-PRICE-ONE-TEST
001870             THRU RFPB06-319-PRICE-ONE-TEST-EXIT
001880             VARYING WS-REQ-NDX FROM 1 BY 1
001890             UNTIL WS-REQ-NDX > LK-PRICE-TEST-REQ-COUNT
001900     END-IF.
001910 RFPB06-399-CALC-SERVICES-COST-EXIT.
001920     EXIT.
001930*
001940 RFPB06-310-PRICE-ONE-TEST.
001950     SET WS-TST-IDX TO 1.
001960     SET WS-TEST-FOUND-SW TO 'N'.
001970     SEARCH WS-TST-TABLE
001980         AT END
001990             SET LK-PRICE-BAD-TEST-NAME TO TRUE
002000         WHEN WS-TST-TEST-NAME(WS-TST-IDX) =
002010              LK-PRICE-TEST-REQS(WS-REQ-NDX)
002020             SET WS-TEST-NAME-FOUND TO TRUE
002030             ADD WS-TST-TEST-COST(WS-TST-IDX)
002040                 TO LK-PRICE-SERVICES-COST
002050     END-SEARCH.
002060 RFPB06-319-PRICE-ONE-TEST-EXIT.
002070     EXIT.
002080*
002090***************************************************************
002100*    RISK PREMIUM - ONLY WHEN A BOND OR LD CLAUSE STANDS AND THE
002110*    BOND VALUE IS GREATER THAN ZERO
002120***************************************************************
002130 RFPB06-400-CALC-RISK-PREMIUM.
002140     MOVE ZERO TO LK-PRICE-RISK-PREMIUM.
002150     SET WS-BOND-OR-LD-SW TO 'N'.
002160     IF LK-PRICE-BOND-REQUIRED = 'Y' OR LK-PRICE-LD-CLAUSE = 'Y'
002170         SET WS-PREMIUM-APPLIES TO TRUE
002180     END-IF.
002190     IF WS-PREMIUM-APPLIES AND LK-PRICE-BOND-VALUE > 0
002200         COMPUTE LK-PRICE-RISK-PREMIUM ROUNDED =
002210             LK-PRICE-BOND-VALUE * WS-RISK-PREM-RATE
002220     END-IF.
002230 RFPB06-499-CALC-RISK-PREMIUM-EXIT.
002240     EXIT.
002250*
002260* END OF RFPB06
