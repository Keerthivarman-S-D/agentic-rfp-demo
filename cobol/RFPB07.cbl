000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    RFPB07.
000120 AUTHOR.        S IYER.
000130 INSTALLATION.  SURYA CABLE WORKS LTD - MIS DEPT.
000140 DATE-WRITTEN.  11/12/1993.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL COMMERCIAL USE ONLY.
000170*--------------------------------------------------------------*
000180*                                                                *
000190*      RFPB07 - BUSINESS ADVISORY / STRATEGIC ROI MODULE         *
000200*                                                                *
000210*--------------------------------------------------------------*
000220*
000230*    AMENDMENT HISTORY
000240*    DATE       BY   REQUEST       DESCRIPTION
000250*    --------   ---  -----------   -----------------------------
000260*    11/12/93   SI   CR-1388       ORIGINAL PROGRAM
000270*    02/17/96   SI   CR-1655       PAYBACK-IN-BIDS ROUNDED TO THE
000280*                                  NEAREST WHOLE BID, WAS LEFT
000290*                                  TRUNCATED
000300*    06/14/98   AD   CR-1912-Y2K   NO DATE FIELDS IN THIS MODULE
000310*                                  - REVIEWED, NO CHANGE REQD
000320*    09/09/01   PN   CR-2240       FIVE-ROW COPPER SENSITIVITY
000330*                                  TABLE ADDED FOR THE BID REPORT
000340*
000350***************************************************************
000360*    DESCRIPTION
000370*
000380* Produces the strategic advisory figures printed on the ROI
000390* block of the bid report: the fixed operational-savings and
000400* payback-period figures (agentic preparation time against the
000410* old manual turnaround), and a five-row table showing how the
000420* bid value would move if the copper LME rate shifted by
000430* -10, -5, 0, +5 or +10 percent.  None of this reads a file -
000440* the savings figures are fixed constants and the sensitivity
000450* table works off the line material costs already computed by
000460* RFPB06, passed in by the driver.
000470*
000480***************************************************************
000490*    FILES
000500*
000510*         NONE - MATERIAL COST AND BID TOTAL PASSED ON THE CALL
000520*                INTERFACE.
000530*
000540***************************************************************
000550*    COPYBOOKS
000560*
000570*         RFPBW01 - COMMON LITERALS (ROI CONSTANTS, SHIFT TABLE)
000580*
000590***************************************************************
000600*
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SOURCE-COMPUTER. IBM-370.
000640 OBJECT-COMPUTER. IBM-370.
000650 SPECIAL-NAMES.
000660     CLASS VALID-YES-NO-FLAG IS 'Y' 'N'
000670     UPSI-0 ON  STATUS IS RFPB07-TRACE-ON
000680     UPSI-0 OFF STATUS IS RFPB07-TRACE-OFF.
000690*
000700 DATA DIVISION.
000710 WORKING-STORAGE SECTION.
000720*
000730 01  WS-PROGRAM-NAME                PIC X(32)
000740     VALUE 'RFPB07 WORKING STORAGE BEGINS  '.
000750*
000751 77  WS-TRACE-CALL-CTR              PIC 9(05)     COMP VALUE ZERO.
000752*
000760 COPY RFPBW01.
000770*
000780 01  WS-ADVISORY-WORK-AREA.
000790     05  WS-MANUAL-COST-USD         PIC 9(07)V9999 COMP-3.
000800     05  WS-AGENTIC-COST-USD        PIC 9(07)V9999 COMP-3.
000810     05  WS-AGENTIC-HOURS           PIC 9(05)V9999 COMP-3.
000820     05  WS-SHIFT-NDX               PIC 9(01)     COMP.
000830     05  WS-SHIFT-PCT-WORK          PIC S9(03)    COMP-3.
000832     05  WS-SHIFT-PCT-ABS REDEFINES WS-SHIFT-PCT-WORK
000834                                    PIC 9(03)     COMP-3.
000840     05  FILLER                     PIC X(08) VALUE SPACES.
000850*
000860 01  WS-PROGRAM-NAME-END             PIC X(32)
000870     VALUE 'RFPB07 WORKING STORAGE ENDS    '.
000880*
000890 LINKAGE SECTION.
000900 01  LK-ADVISORY-PARMS.
000910     05  LK-ADV-TOTAL-MATERIAL-COST PIC 9(11)V99.
000920     05  LK-ADV-TOTAL-BID-VALUE     PIC 9(12)V99.
000930     05  LK-ADV-SAVINGS-USD         PIC 9(05)V99.
000940     05  LK-ADV-SAVINGS-PCT         PIC 9(03)V9.
000950     05  LK-ADV-PAYBACK-BIDS        PIC 9(03).
000960     05  LK-ADV-SENS-TABLE OCCURS 5 TIMES
000970                      INDEXED BY LK-ADV-SENS-IDX.
000980         10  LK-ADV-SHIFT-PCT       PIC S9(03).
000990         10  LK-ADV-NEW-RATE        PIC 9(05)V99.
001000         10  LK-ADV-COST-IMPACT     PIC S9(09).
001010         10  LK-ADV-NEW-BID-VALUE   PIC 9(12).
001020     05  FILLER                     PIC X(10).
001030*
001040***************************************************************
001050 PROCEDURE DIVISION USING LK-ADVISORY-PARMS.
001060***************************************************************
001070*
001080 RFPB07-010-MAIN.
001085     ADD 1 TO WS-TRACE-CALL-CTR.
001086     IF RFPB07-TRACE-ON
001087         DISPLAY 'RFPB07 - CALL NUMBER: ' WS-TRACE-CALL-CTR
001088     END-IF.
001090     PERFORM RFPB07-100-CALC-SAVINGS
001100         THRU RFPB07-199-CALC-SAVINGS-EXIT.
001110     PERFORM RFPB07-200-CALC-SENSITIVITY
001120         THRU RFPB07-299-CALC-SENSITIVITY-EXIT
001130         VARYING WS-SHIFT-NDX FROM 1 BY 1
001140         UNTIL WS-SHIFT-NDX > WS-ADV-SENS-SHIFT-COUNT.
001150     GOBACK.
001160 RFPB07-010-EXIT.
001170     EXIT.
001180*
001190***************************************************************
001200*    OPERATIONAL SAVINGS - AGENTIC PREPARATION AGAINST THE OLD
001210*    MANUAL TURNAROUND, AND PAYBACK PERIOD IN NUMBER OF BIDS
001220***************************************************************
001230 RFPB07-100-CALC-SAVINGS.
001240     COMPUTE WS-MANUAL-COST-USD =
001250         WS-ADV-MANUAL-HOURS * WS-ADV-HOURLY-RATE-USD.
001260     COMPUTE WS-AGENTIC-HOURS =
001270         WS-ADV-AGENTIC-MINUTES / 60.
001280     COMPUTE WS-AGENTIC-COST-USD =
001290         WS-AGENTIC-HOURS * WS-ADV-HOURLY-RATE-USD.
001300     COMPUTE LK-ADV-SAVINGS-USD ROUNDED =
001310         WS-MANUAL-COST-USD - WS-AGENTIC-COST-USD.
001320     COMPUTE LK-ADV-SAVINGS-PCT ROUNDED =
001330         (LK-ADV-SAVINGS-USD / WS-MANUAL-COST-USD) * 100.
001340     COMPUTE LK-ADV-PAYBACK-BIDS ROUNDED =
001350         WS-ADV-PAYBACK-BASE-USD / LK-ADV-SAVINGS-USD.
001360 RFPB07-199-CALC-SAVINGS-EXIT.
001370     EXIT.
001380*
001390***************************************************************
001400*    FIVE-ROW COPPER SENSITIVITY TABLE.  COST IMPACT IS APPLIED
001410*    TO THE RFP'S TOTAL MATERIAL COST, NOT TO THE WHOLE BID
001420*    VALUE (SERVICES AND RISK PREMIUM DO NOT MOVE WITH METAL).
001430***************************************************************
001440 RFPB07-200-CALC-SENSITIVITY.
001450     MOVE WS-ADV-SHIFT-ENTRY(WS-SHIFT-NDX) TO WS-SHIFT-PCT-WORK.
001460     MOVE WS-SHIFT-PCT-WORK TO LK-ADV-SHIFT-PCT(WS-SHIFT-NDX).
001470     COMPUTE LK-ADV-NEW-RATE(WS-SHIFT-NDX) ROUNDED =
001480         WS-LME-COPPER-RATE * (1 + (WS-SHIFT-PCT-WORK / 100)).
001490     COMPUTE LK-ADV-COST-IMPACT(WS-SHIFT-NDX) ROUNDED =
001500         (LK-ADV-TOTAL-MATERIAL-COST * WS-SHIFT-PCT-WORK) / 100.
001510     COMPUTE LK-ADV-NEW-BID-VALUE(WS-SHIFT-NDX) ROUNDED =
001520         LK-ADV-TOTAL-BID-VALUE + LK-ADV-COST-IMPACT(WS-SHIFT-NDX).
001530 RFPB07-299-CALC-SENSITIVITY-EXIT.
001540     EXIT.
001550*
001560* END OF RFPB07
