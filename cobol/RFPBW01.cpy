000100*--------------------------------------------------------------*
000110*                                                                *
000120*      RFPBW01.CPY                                               *
000130*      (C) Copyright Surya Cable Works Ltd. All Rights Reserved. *
000140*                                                                *
000150*      Element of the RFP Bid Processing batch suite            *
000160*                                                                *
000170*--------------------------------------------------------------*
000180*
000190* This copybook holds the fixed commercial constants used
000200* throughout the bid-preparation run.  They are compiled in
000210* rather than read from a rates file because Commercial asked
000220* that a rate change always go through a program change and a
000230* recompile, the same as the margin and SMM weights below.
000240*
000250*    AMENDMENT HISTORY
000260*    DATE      BY   CHANGE REQUEST        DESCRIPTION
000270*    03/22/91  RV   CR-1091               ORIGINAL COPYBOOK
000280*    11/05/93  SI   CR-1388               ADDED TOLERANCE SCHED.
000290*    06/14/98  AD   CR-1912-Y2K           DATE FIELDS REVIEWED,
000300*                                         NO 2-DIGIT YEARS HELD
000310*                                         HERE - NO CHANGE REQD
000320*    09/09/01  PN   CR-2240               ADDED COMPLIANCE PCT
000321*    03/11/04  AD   CR-2471               ESCALATE-MIN WAS 06,
000322*                                         LETTING A SCORE OF 6
000323*                                         FALL THROUGH TO APPROVE.
000324*                                         CORRECTED TO 05 SO THE
000325*                                         CUTOFF IS SCORE > 5 PER
000326*                                         COMMERCIAL'S RISK POLICY
000330*
000340 01  WS-RFPB-CONSTANTS.
000350*
000360*    LME METAL RATES, USD PER METRIC TON
000370*
000380     05  WS-LME-COPPER-RATE         PIC 9(5)V99  VALUE 9200.00.
000390     05  WS-LME-ALUMIN-RATE         PIC 9(5)V99  VALUE 2400.00.
000400*
000410*    USD TO INR CONVERSION, FIXED RATE
000420*
000430     05  WS-USD-INR-RATE            PIC 9(3)V99  VALUE 083.00.
000440*
000450*    TARGET MARGIN MULTIPLIER APPLIED OVER UNIT COST
000460*
000470     05  WS-MARGIN-MULT             PIC 9(1)V999 VALUE 1.150.
000480*
000490*    RISK PREMIUM RATE APPLIED TO BID BOND VALUE
000500*
000510     05  WS-RISK-PREM-RATE          PIC 9(1)V999 VALUE 0.020.
000520*
000530*    SMM WEIGHTED SCORE COMPONENTS, PERCENT
000540*
000550     05  WS-SMM-MATERIAL-WT         PIC 9(2)V99  VALUE 30.00.
000560     05  WS-SMM-CORES-WT            PIC 9(2)V99  VALUE 25.00.
000570     05  WS-SMM-SIZE-WT             PIC 9(2)V99  VALUE 25.00.
000580     05  WS-SMM-INSUL-WT            PIC 9(2)V99  VALUE 20.00.
000590     05  WS-SMM-COMPLY-PCT          PIC 9(3)V99  VALUE 80.00.
000600*
000610*    SEARCH-SCORE BONUS COMPONENTS, NOT PART OF SMM
000620*
000630     05  WS-SRC-MATERIAL-WT         PIC 9(2)V99  VALUE 30.00.
000640     05  WS-SRC-INSUL-WT            PIC 9(2)V99  VALUE 20.00.
000650     05  WS-SRC-CORES-WT            PIC 9(2)V99  VALUE 25.00.
000660     05  WS-SRC-SIZE-WT             PIC 9(2)V99  VALUE 25.00.
000670     05  WS-SRC-VOLTAGE-WT          PIC 9(2)V99  VALUE 05.00.
000680*
000690*    SIZE-TOLERANCE SCHEDULE BY RETRY ATTEMPT, MM2.  ATTEMPT 0
000700*    IS THE FIRST TRY WITH NO RELAXATION.
000710*
000720     05  WS-TOLERANCE-SCHED.
000730         10  WS-TOLERANCE-0         PIC 9(4)     VALUE 0000.
000740         10  WS-TOLERANCE-1         PIC 9(4)     VALUE 0010.
000750         10  WS-TOLERANCE-2         PIC 9(4)     VALUE 0020.
000760         10  WS-TOLERANCE-3         PIC 9(4)     VALUE 0020.
000770     05  WS-TOLERANCE-TABLE REDEFINES WS-TOLERANCE-SCHED.
000780         10  WS-TOLERANCE-ENTRY OCCURS 4 TIMES
000790                                    PIC 9(4).
000800     05  WS-MAX-RETRY               PIC 9(1)     VALUE 3.
000810*
000820*    RISK SCORE BANDS AND QUALIFICATION WINDOW
000830*
000840     05  WS-RISK-CAP                PIC 9(2)     VALUE 10.
000850     05  WS-RISK-LOW-MAX            PIC 9(2)     VALUE 02.
000860     05  WS-RISK-MED-MAX            PIC 9(2)     VALUE 05.
000870     05  WS-RISK-HIGH-MAX           PIC 9(2)     VALUE 07.
000880     05  WS-RISK-ESCALATE-MIN       PIC 9(2)     VALUE 05.        CR-2471 
000890     05  WS-QUAL-DAYS-MAX           PIC 9(3)     VALUE 090.
000900     05  WS-MAX-RUN-ERRORS          PIC 9(2)     VALUE 03.
000910*
000920*    ADVISORY ROI CONSTANTS (FIXED BY BUSINESS ADVISORY GROUP)
000930*
000940     05  WS-ADV-MANUAL-HOURS        PIC 9(3)V99  VALUE 048.00.
000950     05  WS-ADV-AGENTIC-MINUTES     PIC 9(3)V99  VALUE 002.00.
000960     05  WS-ADV-HOURLY-RATE-USD     PIC 9(3)V99  VALUE 050.00.
000970     05  WS-ADV-PAYBACK-BASE-USD    PIC 9(7)V99  VALUE 50000.00.
000980     05  WS-ADV-RESP-MANUAL-HOURS   PIC 9(3)V99  VALUE 048.00.
000990     05  WS-ADV-RESP-AGENT-MINUTES  PIC 9(3)V99  VALUE 002.00.
001000     05  WS-ADV-FIRST-BID-MANUAL    PIC 9(3)V99  VALUE 005.00.
001010     05  WS-ADV-FIRST-BID-CAP       PIC 9(3)V99  VALUE 024.00.
001020     05  WS-ADV-TECH-ACC-AGENT      PIC 9(3)V99  VALUE 100.00.
001030     05  WS-ADV-TECH-ACC-MANUAL     PIC 9(3)V99  VALUE 085.00.
001031     05  WS-ADV-TECH-ACC-ADVANTAGE  PIC 9(3)V99  VALUE 015.00.
001032     05  WS-ADV-SPEED-ADV-PCT       PIC 9(3)V99  VALUE 099.90.
001033     05  WS-ADV-1ST-BID-ADV-PCT     PIC 9(3)V99  VALUE 024.00.
001034     05  WS-ADV-1ST-BID-MANUAL-PCT  PIC 9(3)V99  VALUE 005.00.
001040     05  WS-ADV-SENS-SHIFT-COUNT    PIC 9(1)     VALUE 5.
001050     05  WS-ADV-SENS-SHIFTS.
001060         10  WS-ADV-SHIFT-1         PIC S9(3)    VALUE -10.
001070         10  WS-ADV-SHIFT-2         PIC S9(3)    VALUE -05.
001080         10  WS-ADV-SHIFT-3         PIC S9(3)    VALUE +00.
001090         10  WS-ADV-SHIFT-4         PIC S9(3)    VALUE +05.
001100         10  WS-ADV-SHIFT-5         PIC S9(3)    VALUE +10.
001110     05  WS-ADV-SHIFT-TABLE REDEFINES WS-ADV-SENS-SHIFTS.
001120         10  WS-ADV-SHIFT-ENTRY OCCURS 5 TIMES
001130                                    PIC S9(3).
001140     05  FILLER                     PIC X(10) VALUE SPACES.
001150*
001160 01  FILLER                         PIC X(20)
001170     VALUE 'RFPBW01 LITERALS END'.
