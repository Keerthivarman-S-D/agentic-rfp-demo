000100*--------------------------------------------------------------*
000110*                                                                *
000120*      RFPBW02.CPY                                               *
000130*      (C) Copyright Surya Cable Works Ltd. All Rights Reserved. *
000140*                                                                *
000150*      Element of the RFP Bid Processing batch suite            *
000160*                                                                *
000170*--------------------------------------------------------------*
000180*
000190* OEM cable catalog record, one per SKU.  The catalog is a
000200* small, slow-moving table so it is read once at start of run
000210* and held in WS-CAT-TABLE for linear SEARCH by SKU-ID or by
000220* attribute match; there is no keyed catalog file.
000230*
000240*    AMENDMENT HISTORY
000250*    DATE      BY   CHANGE REQUEST        DESCRIPTION
000260*    03/22/91  RV   CR-1091               ORIGINAL COPYBOOK
000270*    02/17/96  SI   CR-1655               CERT-COUNT/CERTS ADDED
000280*
000290 01  CAT-RECORD.
000300     05  CAT-SKU-ID                 PIC X(16).
000310     05  CAT-MATERIAL               PIC X(10).
000320     05  CAT-INSULATION             PIC X(06).
000330     05  CAT-CORES                  PIC 9(02).
000340     05  CAT-SIZE-MM2               PIC 9(04).
000350     05  CAT-VOLTAGE-KV             PIC 9(02)V9(02).
000360     05  CAT-BASE-PRICE             PIC 9(07)V99.
000370     05  CAT-METAL-WEIGHT           PIC 9(05)V99.
000380     05  CAT-CERT-COUNT             PIC 9(01).
000390     05  CAT-CERTS OCCURS 5 TIMES   PIC X(12).
000400     05  FILLER                     PIC X(41).
000410*
000420*    WORKING TABLE OF CATALOG ENTRIES, LOADED AT 0100-INITIALIZE
000430*    IN RFPB01 AND PASSED BY REFERENCE TO THE SEARCH/MATCH
000440*    SUBPROGRAMS.  WS-CAT-MAX IS SET TO THE NUMBER OF RECORDS
000450*    ACTUALLY READ FROM OEM-CATALOG (SIX IN THE CURRENT CATALOG).
000460*
000470 01  WS-CAT-AREA.
000480     05  WS-CAT-MAX                 PIC 9(03)    COMP.
000490     05  WS-CAT-TABLE OCCURS 50 TIMES
000500                      INDEXED BY WS-CAT-IDX.
000510         10  WS-CAT-SKU-ID          PIC X(16).
000520         10  WS-CAT-MATERIAL        PIC X(10).
000530         10  WS-CAT-INSULATION      PIC X(06).
000540         10  WS-CAT-CORES           PIC 9(02).
000550         10  WS-CAT-SIZE-MM2        PIC 9(04).
000560         10  WS-CAT-VOLTAGE-KV      PIC 9(02)V9(02).
000562         10  WS-CAT-VOLTAGE-NUM REDEFINES WS-CAT-VOLTAGE-KV
000564                                    PIC 9(04).
000570         10  WS-CAT-BASE-PRICE      PIC 9(07)V99.
000580         10  WS-CAT-METAL-WEIGHT    PIC 9(05)V99.
000590         10  WS-CAT-CERT-COUNT      PIC 9(01).
000600         10  WS-CAT-CERTS OCCURS 5 TIMES
000610                                    PIC X(12).
000620     05  FILLER                     PIC X(08) VALUE SPACES.
