000100*--------------------------------------------------------------*
000110*                                                                *
000120*      RFPBW03.CPY                                               *
000130*      (C) Copyright Surya Cable Works Ltd. All Rights Reserved. *
000140*                                                                *
000150*      Element of the RFP Bid Processing batch suite            *
000160*                                                                *
000170*--------------------------------------------------------------*
000180*
000190* RFP header record, one per incoming RFP.  This is the driver
000200* record for the run - RFPB01 reads RFP-HEADERS sequentially and
000210* for each header pulls the matching RFP-LINES group (see
000220* RFPBW04) before calling the qualification and matching
000230* subprograms.
000240*
000250*    AMENDMENT HISTORY
000260*    DATE      BY   CHANGE REQUEST        DESCRIPTION
000270*    03/22/91  RV   CR-1091               ORIGINAL COPYBOOK
000280*    08/30/94  AD   CR-1502               TEST-REQS EXPANDED TO 5
000290*
000300 01  HDR-RECORD.
000310     05  HDR-RFP-ID                 PIC X(16).
000320     05  HDR-RFP-TITLE              PIC X(50).
000330     05  HDR-CLIENT-NAME            PIC X(40).
000340     05  HDR-DUE-DATE               PIC X(10).
000350     05  HDR-BID-BOND-REQUIRED      PIC X(01).
000360         88  HDR-BOND-REQUIRED           VALUE 'Y'.
000370         88  HDR-BOND-NOT-REQUIRED       VALUE 'N'.
000380     05  HDR-BID-BOND-VALUE         PIC 9(09)V99.
000390     05  HDR-LD-CLAUSE              PIC X(01).
000400         88  HDR-LD-CLAUSE-PRESENT       VALUE 'Y'.
000410         88  HDR-LD-CLAUSE-ABSENT        VALUE 'N'.
000420     05  HDR-PERF-BOND-PCT          PIC 9(03)V99.
000430     05  HDR-TEST-REQ-COUNT         PIC 9(01).
000440     05  HDR-TEST-REQS OCCURS 5 TIMES
000450                                    PIC X(35).
000460     05  HDR-PRODUCT-LINE-COUNT     PIC 9(02).
000470     05  FILLER                     PIC X(08).
000480*
000490*    WORKING COPY OF THE CURRENT HEADER, HELD BY RFPB01 FOR THE
000500*    DURATION OF ONE RFP'S PROCESSING AND PASSED TO THE
000510*    QUALIFICATION, PRICING AND ADVISORY SUBPROGRAMS.
000520*
000530 01  WS-HDR-AREA.
000540     05  WS-HDR-RFP-ID              PIC X(16).
000550     05  WS-HDR-RFP-TITLE           PIC X(50).
000560     05  WS-HDR-CLIENT-NAME         PIC X(40).
000570     05  WS-HDR-DUE-DATE            PIC X(10).
000580     05  WS-HDR-DUE-DATE-NUM REDEFINES WS-HDR-DUE-DATE.
000590         10  WS-HDR-DUE-YYYY        PIC 9(04).
000600         10  FILLER                 PIC X(01).
000610         10  WS-HDR-DUE-MM          PIC 9(02).
000620         10  FILLER                 PIC X(01).
000630         10  WS-HDR-DUE-DD          PIC 9(02).
000640     05  WS-HDR-BID-BOND-REQUIRED   PIC X(01).
000650     05  WS-HDR-BID-BOND-VALUE      PIC 9(09)V99.
000660     05  WS-HDR-LD-CLAUSE           PIC X(01).
000670     05  WS-HDR-PERF-BOND-PCT       PIC 9(03)V99.
000680     05  WS-HDR-TEST-REQ-COUNT      PIC 9(01).
000690     05  WS-HDR-TEST-REQS OCCURS 5 TIMES
000700                                    PIC X(35).
000710     05  WS-HDR-PRODUCT-LINE-COUNT  PIC 9(02).
000720     05  FILLER                     PIC X(08) VALUE SPACES.
