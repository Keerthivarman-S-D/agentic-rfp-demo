000100*--------------------------------------------------------------*
000110*                                                                *
000120*      RFPBW04.CPY                                               *
000130*      (C) Copyright Surya Cable Works Ltd. All Rights Reserved. *
000140*                                                                *
000150*      Element of the RFP Bid Processing batch suite            *
000160*                                                                *
000170*--------------------------------------------------------------*
000180*
000190* RFP product line record.  RFP-LINES is grouped by RFP-ID in
000200* the same order as RFP-HEADERS, HDR-PRODUCT-LINE-COUNT lines
000210* per RFP.  RFPB01 loads one RFP's worth of lines into
000220* WS-LIN-TABLE before calling the technical matching
000230* subprogram.
000240*
000250*    AMENDMENT HISTORY
000260*    DATE      BY   CHANGE REQUEST        DESCRIPTION
000270*    03/22/91  RV   CR-1091               ORIGINAL COPYBOOK
000280*
000290 01  LIN-RECORD.
000300     05  LIN-RFP-ID                 PIC X(16).
000310     05  LIN-LINE-NO                PIC 9(03).
000320     05  LIN-QUANTITY-M             PIC 9(07).
000330     05  LIN-REQ-MATERIAL           PIC X(10).
000340     05  LIN-REQ-INSULATION         PIC X(06).
000350     05  LIN-REQ-CORES              PIC 9(02).
000360     05  LIN-REQ-SIZE-MM2           PIC 9(04).
000370     05  LIN-REQ-VOLTAGE-KV         PIC 9(02)V9(02).
000380     05  FILLER                     PIC X(28).
000390*
000400*    WORKING TABLE OF LINES FOR THE CURRENT RFP.  WS-LIN-MAX IS
000410*    SET FROM WS-HDR-PRODUCT-LINE-COUNT WHEN THE GROUP IS LOADED.
000420*    EACH ENTRY ALSO CARRIES THE BEST-MATCH RESULT SO THE DRIVER
000430*    NEED NOT RE-SEARCH WS-SEL-TABLE WHEN PRICING.
000440*
000450 01  WS-LIN-AREA.
000460     05  WS-LIN-MAX                 PIC 9(02)    COMP.
000470     05  WS-LIN-TABLE OCCURS 20 TIMES
000480                      INDEXED BY WS-LIN-IDX.
000490         10  WS-LIN-LINE-NO         PIC 9(03).
000500         10  WS-LIN-QUANTITY-M      PIC 9(07).
000510         10  WS-LIN-REQ-MATERIAL    PIC X(10).
000520         10  WS-LIN-REQ-INSULATION  PIC X(06).
000530         10  WS-LIN-REQ-CORES       PIC 9(02).
000540         10  WS-LIN-REQ-SIZE-MM2    PIC 9(04).
000550         10  WS-LIN-REQ-VOLTAGE-KV  PIC 9(02)V9(02).
000560         10  WS-LIN-BEST-SKU-ID     PIC X(16).
000570         10  WS-LIN-BEST-SMM        PIC 9(03)V99.
000580         10  WS-LIN-MAT-SCORE       PIC 9(02)V99.
000590         10  WS-LIN-CORES-SCORE     PIC 9(02)V99.
000600         10  WS-LIN-SIZE-SCORE      PIC 9(02)V99.
000610         10  WS-LIN-INSUL-SCORE     PIC 9(02)V99.
000620         10  WS-LIN-RETRY-COUNT     PIC 9(01).
000621         10  WS-LIN-UNIT-PRICE      PIC 9(07)V99.
000622         10  WS-LIN-MATERIAL-COST   PIC 9(11)V99.
000623         10  WS-LIN-SERVICES-COST   PIC 9(09)V99.
000624         10  WS-LIN-RISK-PREMIUM    PIC 9(09)V99.
000625         10  WS-LIN-GRAND-TOTAL     PIC 9(11)V99.
000630     05  FILLER                     PIC X(06) VALUE SPACES.
