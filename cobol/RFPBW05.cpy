000100*--------------------------------------------------------------*
000110*                                                                *
000120*      RFPBW05.CPY                                               *
000130*      (C) Copyright Surya Cable Works Ltd. All Rights Reserved. *
000140*                                                                *
000150*      Element of the RFP Bid Processing batch suite            *
000160*                                                                *
000170*--------------------------------------------------------------*
000180*
000190* Test / certification service pricing table record.  Loaded
000200* once at start of run into WS-TST-TABLE and searched linearly
000210* by test name when RFPB06 builds the services cost for a line.
000220*
000230*    AMENDMENT HISTORY
000240*    DATE      BY   CHANGE REQUEST        DESCRIPTION
000250*    03/22/91  RV   CR-1091               ORIGINAL COPYBOOK
000260*    02/17/96  SI   CR-1655               UL CERT ROW ADDED
000270*
000280 01  TST-RECORD.
000290     05  TST-TEST-NAME              PIC X(35).
000300     05  TST-TEST-COST              PIC 9(07)V99.
000310     05  FILLER                     PIC X(16).
000320*
000330 01  WS-TST-AREA.
000340     05  WS-TST-MAX                 PIC 9(02)    COMP.
000350     05  WS-TST-TABLE OCCURS 25 TIMES
000360                      INDEXED BY WS-TST-IDX.
000370         10  WS-TST-TEST-NAME       PIC X(35).
000380         10  WS-TST-TEST-COST       PIC 9(07)V99.
000390     05  FILLER                     PIC X(06) VALUE SPACES.
