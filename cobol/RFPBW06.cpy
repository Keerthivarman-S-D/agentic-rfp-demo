000100*--------------------------------------------------------------*
000110*                                                                *
000120*      RFPBW06.CPY                                               *
000130*      (C) Copyright Surya Cable Works Ltd. All Rights Reserved. *
000140*                                                                *
000150*      Element of the RFP Bid Processing batch suite            *
000160*                                                                *
000170*--------------------------------------------------------------*
000180*
000190* Selected-SKU record, written to SKU-OUT once per matched
000200* line after the technical matching subprogram settles on a
000210* best candidate (or exhausts its retries).
000220*
000230*    AMENDMENT HISTORY
000240*    DATE      BY   CHANGE REQUEST        DESCRIPTION
000250*    11/05/93  SI   CR-1388               ORIGINAL COPYBOOK
000260*
000270 01  SEL-RECORD.
000280     05  SEL-RFP-ID                 PIC X(16).
000290     05  SEL-LINE-NO                PIC 9(03).
000300     05  SEL-SKU-ID                 PIC X(16).
000310     05  SEL-SMM-SCORE              PIC 9(03)V99.
000320     05  SEL-MAT-SCORE              PIC 9(02)V99.
000330     05  SEL-CORES-SCORE            PIC 9(02)V99.
000340     05  SEL-SIZE-SCORE             PIC 9(02)V99.
000350     05  SEL-INSUL-SCORE            PIC 9(02)V99.
000360     05  SEL-RETRY-COUNT            PIC 9(01).
000370     05  FILLER                     PIC X(43).
