000100*--------------------------------------------------------------*
000110*                                                                *
000120*      RFPBW07.CPY                                               *
000130*      (C) Copyright Surya Cable Works Ltd. All Rights Reserved. *
000140*                                                                *
000150*      Element of the RFP Bid Processing batch suite            *
000160*                                                                *
000170*--------------------------------------------------------------*
000180*
000190* Pricing result record, written to PRICE-OUT once per matched
000200* line by RFPB06 after the line cost has been computed.
000210*
000220*    AMENDMENT HISTORY
000230*    DATE      BY   CHANGE REQUEST        DESCRIPTION
000240*    11/05/93  SI   CR-1388               ORIGINAL COPYBOOK
000250*
000260 01  PRC-RECORD.
000270     05  PRC-RFP-ID                 PIC X(16).
000280     05  PRC-LINE-NO                PIC 9(03).
000290     05  PRC-SKU-ID                 PIC X(16).
000300     05  PRC-QUANTITY-M             PIC 9(07).
000310     05  PRC-UNIT-PRICE             PIC 9(07)V99.
000320     05  PRC-MATERIAL-COST          PIC 9(11)V99.
000330     05  PRC-SERVICES-COST          PIC 9(09)V99.
000340     05  PRC-RISK-PREMIUM           PIC 9(09)V99.
000350     05  PRC-GRAND-TOTAL            PIC 9(11)V99.
000360     05  FILLER                     PIC X(21).
