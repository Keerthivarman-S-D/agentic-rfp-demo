000100*--------------------------------------------------------------*
000110*                                                                *
000120*      RFPBW08.CPY                                               *
000130*      (C) Copyright Surya Cable Works Ltd. All Rights Reserved. *
000140*                                                                *
000150*      Element of the RFP Bid Processing batch suite            *
000160*                                                                *
000170*--------------------------------------------------------------*
000180*
000190* Consolidated bid record, written to BID-OUT once per RFP by
000200* RFPB01 after CONSOLIDATE has assembled the line results and
000210* the final go/escalate/decline decision has been made.
000220*
000230*    AMENDMENT HISTORY
000240*    DATE      BY   CHANGE REQUEST        DESCRIPTION
000250*    11/05/93  SI   CR-1388               ORIGINAL COPYBOOK
000260*    06/14/98  AD   CR-1912-Y2K           STATUS WIDENED TO X(30)
000270*
000280 01  BID-RECORD.
000290     05  BID-RFP-ID                 PIC X(16).
000300     05  BID-RISK-SCORE             PIC 9(02).
000310     05  BID-RISK-LEVEL             PIC X(08).
000320     05  BID-LINE-COUNT             PIC 9(02).
000330     05  BID-TOTAL-BID-VALUE        PIC 9(12)V99.
000340     05  BID-TECH-COMPLIANCE        PIC 9(03)V99.
000350     05  BID-FINAL-DECISION         PIC X(08).
000360     05  BID-STATUS                 PIC X(30).
000370     05  FILLER                     PIC X(15).
