000100*--------------------------------------------------------------*
000110*                                                                *
000120*      RFPBW09.CPY                                               *
000130*      (C) Copyright Surya Cable Works Ltd. All Rights Reserved. *
000140*                                                                *
000150*      Element of the RFP Bid Processing batch suite            *
000160*                                                                *
000170*--------------------------------------------------------------*
000180*
000190* Print-line layouts for BID-REPORT, a 132-column control-break
000200* report with one block per RFP (header/lines/trailer/ROI) and
000210* a run trailer of control totals at end of job.  Each 01-level
000220* is moved whole to BID-REPORT-REC and written; this keeps the
000230* WRITE logic in RFPB01 to one statement per line type, the way
000240* the older reports in this shop are laid out.
000250*
000260*    AMENDMENT HISTORY
000270*    DATE      BY   CHANGE REQUEST        DESCRIPTION
000280*    11/05/93  SI   CR-1388               ORIGINAL COPYBOOK
000290*    09/09/01  PN   CR-2240               SENSITIVITY BLOCK ADDED
000291*    09/09/01  PN   CR-2240               COMPETITIVE METRICS LINE
000292*                                         ADDED, PRINTED ONCE AT
000293*                                         END OF RUN - THE FIGURES
000294*                                         ARE FIXED CONSTANTS, NOT
000295*                                         PER-RFP DATA
000300*
000310 01  RP-HEADER-1.
000320     05  FILLER                     PIC X(01) VALUE SPACES.
000330     05  RP-H1-LIT                  PIC X(09) VALUE 'RFP ID : '.
000340     05  RP-H1-RFP-ID               PIC X(16).
000350     05  FILLER                     PIC X(03) VALUE SPACES.
000360     05  RP-H1-CLI-LIT              PIC X(09) VALUE 'CLIENT : '.
000370     05  RP-H1-CLIENT               PIC X(40).
000380     05  RP-H1-DUE-LIT              PIC X(06) VALUE 'DUE : '.
000390     05  RP-H1-DUE-DATE             PIC X(10).
000400     05  FILLER                     PIC X(38) VALUE SPACES.
000410*
000420 01  RP-HEADER-2.
000430     05  FILLER                     PIC X(01) VALUE SPACES.
000440     05  RP-H2-DAYS-LIT             PIC X(17)
000450                  VALUE 'DAYS REMAINING : '.
000460     05  RP-H2-DAYS-REM             PIC ----9.
000470     05  FILLER                     PIC X(03) VALUE SPACES.
000480     05  RP-H2-RISK-LIT             PIC X(14) VALUE 'RISK SCORE : '.
000490     05  RP-H2-RISK-SCORE           PIC Z9.
000500     05  FILLER                     PIC X(01) VALUE SPACES.
000510     05  RP-H2-LEVEL-LIT            PIC X(09) VALUE 'LEVEL : '.
000520     05  RP-H2-RISK-LEVEL           PIC X(08).
000530     05  FILLER                     PIC X(03) VALUE SPACES.
000540     05  RP-H2-RECOMMEND            PIC X(45).
000550     05  FILLER                     PIC X(24) VALUE SPACES.
000560*
000570 01  RP-COL-HEADINGS.
000580     05  FILLER                     PIC X(01) VALUE SPACES.
000590     05  FILLER                     PIC X(04) VALUE 'LINE'.
000600     05  FILLER                     PIC X(03) VALUE SPACES.
000610     05  FILLER                     PIC X(16) VALUE 'SKU SELECTED'.
000620     05  FILLER                     PIC X(02) VALUE SPACES.
000630     05  FILLER                     PIC X(07) VALUE 'SMM PCT'.
000640     05  FILLER                     PIC X(02) VALUE SPACES.
000650     05  FILLER                     PIC X(05) VALUE 'RETRY'.
000660     05  FILLER                     PIC X(02) VALUE SPACES.
000670     05  FILLER                     PIC X(08) VALUE 'QTY (M)'.
000680     05  FILLER                     PIC X(02) VALUE SPACES.
000690     05  FILLER                     PIC X(10) VALUE 'UNIT PRICE'.
000700     05  FILLER                     PIC X(02) VALUE SPACES.
000710     05  FILLER                     PIC X(13) VALUE 'MATERIAL COST'.
000720     05  FILLER                     PIC X(02) VALUE SPACES.
000730     05  FILLER                     PIC X(09) VALUE 'SERVICES'.
000740     05  FILLER                     PIC X(02) VALUE SPACES.
000750     05  FILLER                     PIC X(12) VALUE 'RISK PREMIUM'.
000760     05  FILLER                     PIC X(02) VALUE SPACES.
000770     05  FILLER                     PIC X(12) VALUE 'GRAND TOTAL'.
000780     05  FILLER                     PIC X(06) VALUE SPACES.
000790*
000800 01  RP-LINE-DETAIL.
000810     05  FILLER                     PIC X(01) VALUE SPACES.
000820     05  RP-LD-LINE-NO              PIC ZZ9.
000830     05  FILLER                     PIC X(04) VALUE SPACES.
000840     05  RP-LD-SKU-ID               PIC X(16).
000850     05  FILLER                     PIC X(02) VALUE SPACES.
000860     05  RP-LD-SMM-SCORE            PIC ZZ9.99.
000870     05  FILLER                     PIC X(02) VALUE SPACES.
000880     05  RP-LD-RETRY-COUNT          PIC Z9.
000890     05  FILLER                     PIC X(04) VALUE SPACES.
000900     05  RP-LD-QUANTITY-M           PIC ZZZ,ZZ9.
000910     05  FILLER                     PIC X(01) VALUE SPACES.
000920     05  RP-LD-UNIT-PRICE           PIC ZZ,ZZ9.99.
000930     05  FILLER                     PIC X(01) VALUE SPACES.
000940     05  RP-LD-MATERIAL-COST        PIC ZZZ,ZZZ,ZZ9.99.
000950     05  FILLER                     PIC X(01) VALUE SPACES.
000960     05  RP-LD-SERVICES-COST        PIC ZZ,ZZZ,ZZ9.99.
000970     05  FILLER                     PIC X(01) VALUE SPACES.
000980     05  RP-LD-RISK-PREMIUM         PIC ZZ,ZZZ,ZZ9.99.
000990     05  FILLER                     PIC X(01) VALUE SPACES.
001000     05  RP-LD-GRAND-TOTAL          PIC ZZZ,ZZZ,ZZ9.99.
001010     05  FILLER                     PIC X(06) VALUE SPACES.
001020*
001030 01  RP-TRAILER.
001040     05  FILLER                     PIC X(01) VALUE SPACES.
001050     05  RP-TR-TOTAL-LIT            PIC X(18)
001060                  VALUE 'TOTAL BID VALUE : '.
001070     05  RP-TR-TOTAL-BID            PIC ZZ,ZZZ,ZZZ,ZZ9.99.
001080     05  FILLER                     PIC X(03) VALUE SPACES.
001090     05  RP-TR-COMPLY-LIT           PIC X(19)
001100                  VALUE 'TECH COMPLIANCE : '.
001110     05  RP-TR-TECH-COMPLY          PIC ZZ9.99.
001120     05  FILLER                     PIC X(03) VALUE SPACES.
001130     05  RP-TR-DECISION-LIT         PIC X(11)
001140                  VALUE 'DECISION : '.
001150     05  RP-TR-FINAL-DECISION       PIC X(08).
001160     05  FILLER                     PIC X(38) VALUE SPACES.
001170*
001180 01  RP-ROI-HEADING.
001190     05  FILLER                     PIC X(01) VALUE SPACES.
001200     05  FILLER                     PIC X(30)
001210                  VALUE 'STRATEGIC ROI / SENSITIVITY'.
001220     05  FILLER                     PIC X(101) VALUE SPACES.
001230*
001240 01  RP-ROI-DETAIL.
001250     05  FILLER                     PIC X(01) VALUE SPACES.
001260     05  RP-ROI-SAV-LIT             PIC X(22)
001270                  VALUE 'OPERATIONAL SAVINGS : '.
001280     05  RP-ROI-SAVINGS-USD         PIC ZZ,ZZ9.99.
001290     05  FILLER                     PIC X(05) VALUE ' USD '.
001300     05  RP-ROI-SAVINGS-PCT         PIC ZZ9.9.
001310     05  FILLER                     PIC X(04) VALUE ' PC '.
001320     05  RP-ROI-PAYBACK-LIT         PIC X(18)
001330                  VALUE 'PAYBACK (BIDS) : '.
001340     05  RP-ROI-PAYBACK-BIDS        PIC ZZ9.
001350     05  FILLER                     PIC X(52) VALUE SPACES.
001360*
001370 01  RP-SENS-HEADING.
001380     05  FILLER                     PIC X(01) VALUE SPACES.
001390     05  FILLER                     PIC X(09) VALUE 'SHIFT PCT'.
001400     05  FILLER                     PIC X(03) VALUE SPACES.
001410     05  FILLER                     PIC X(16) VALUE 'NEW RATE USD/MT'.
001420     05  FILLER                     PIC X(03) VALUE SPACES.
001430     05  FILLER                     PIC X(17) VALUE 'COST IMPACT INR'.
001440     05  FILLER                     PIC X(03) VALUE SPACES.
001450     05  FILLER                     PIC X(16) VALUE 'NEW BID VALUE'.
001460     05  FILLER                     PIC X(61) VALUE SPACES.
001470*
001480 01  RP-SENS-DETAIL.
001490     05  FILLER                     PIC X(01) VALUE SPACES.
001500     05  RP-SD-SHIFT-PCT            PIC ---9.
001510     05  FILLER                     PIC X(08) VALUE SPACES.
001520     05  RP-SD-NEW-RATE             PIC ZZ,ZZ9.99.
001530     05  FILLER                     PIC X(08) VALUE SPACES.
001540     05  RP-SD-COST-IMPACT          PIC -ZZ,ZZZ,ZZ9.
001550     05  FILLER                     PIC X(08) VALUE SPACES.
001560     05  RP-SD-NEW-BID-VALUE        PIC ZZ,ZZZ,ZZZ,ZZ9.
001570     05  FILLER                     PIC X(57) VALUE SPACES.
001580*
001590 01  RP-SPACER-LINE.
001600     05  FILLER                     PIC X(132) VALUE SPACES.
001610*
001620 01  RP-RULE-LINE.
001630     05  FILLER                     PIC X(01) VALUE SPACES.
001640     05  FILLER                     PIC X(100) VALUE ALL '-'.
001650     05  FILLER                     PIC X(31) VALUE SPACES.
001660*
001670 01  RP-RUN-TRAILER-1.
001680     05  FILLER                     PIC X(01) VALUE SPACES.
001690     05  FILLER                     PIC X(36)
001700                  VALUE 'END OF RUN - CONTROL TOTALS'.
001710     05  FILLER                     PIC X(95) VALUE SPACES.
001720*
001730 01  RP-RUN-TRAILER-2.
001740     05  FILLER                     PIC X(01) VALUE SPACES.
001750     05  RP-RT-READ-LIT             PIC X(14) VALUE 'RFPS READ : '.
001760     05  RP-RT-RFPS-READ            PIC ZZZ9.
001770     05  FILLER                     PIC X(02) VALUE SPACES.
001780     05  RP-RT-APP-LIT              PIC X(14) VALUE 'APPROVED : '.
001790     05  RP-RT-RFPS-APPROVED        PIC ZZZ9.
001800     05  FILLER                     PIC X(02) VALUE SPACES.
001810     05  RP-RT-ESC-LIT              PIC X(14) VALUE 'ESCALATED : '.
001820     05  RP-RT-RFPS-ESCALATED       PIC ZZZ9.
001830     05  FILLER                     PIC X(02) VALUE SPACES.
001840     05  RP-RT-DEC-LIT              PIC X(22)
001850                  VALUE 'DECLINED/FAILED : '.
001860     05  RP-RT-RFPS-DECLINED        PIC ZZZ9.
001870     05  FILLER                     PIC X(45) VALUE SPACES.
001875*
001876 01  RP-COMPETITIVE-LINE.
001877     05  FILLER                     PIC X(01) VALUE SPACES.
001878     05  FILLER                     PIC X(20)
001879                  VALUE 'MANUAL RESPONSE : '.
001880     05  RP-CM-MANUAL-HOURS         PIC ZZ9.9.
001881     05  FILLER                     PIC X(06) VALUE ' HRS  '.
001882     05  FILLER                     PIC X(20)
001883                  VALUE 'AGENTIC RESPONSE : '.
001884     05  RP-CM-AGENT-MINUTES        PIC Z9.9.
001885     05  FILLER                     PIC X(06) VALUE ' MIN  '.
001886     05  FILLER                     PIC X(20)
001887                  VALUE 'SPEED ADVANTAGE : '.
001888     05  RP-CM-SPEED-ADV-PCT        PIC ZZ9.9.
001889     05  FILLER                     PIC X(01) VALUE '%'.
001890     05  FILLER                     PIC X(05) VALUE SPACES.
001891     05  FILLER                     PIC X(22)
001892                  VALUE '1ST-TO-BID ADV : '.
001893     05  RP-CM-1ST-BID-ADV-PCT      PIC ZZ9.9.
001894     05  FILLER                     PIC X(12) VALUE SPACES.
001895*
001896 01  RP-RUN-TRAILER-3.
001897     05  FILLER                     PIC X(01) VALUE SPACES.
001910     05  RP-RT-LINES-LIT            PIC X(19)
001920                  VALUE 'LINES PRICED : '.
001930     05  RP-RT-LINES-PRICED         PIC ZZZZ9.
001940     05  FILLER                     PIC X(03) VALUE SPACES.
001950     05  RP-RT-GT-LIT               PIC X(30)
001960                  VALUE 'GRAND TOTAL APPROVED VALUE : '.
001970     05  RP-RT-GRAND-TOTAL          PIC ZZ,ZZZ,ZZZ,ZZ9.99.
001980     05  FILLER                     PIC X(58) VALUE SPACES.
